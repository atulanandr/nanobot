000100*---------------------------------------------------------------*
000110*    LEADC  --  LEAD MASTER RECORD LAYOUT                      *
000120*    USED BY:  LEADRPT                                         *
000130*    RECORD LENGTH = 280 BYTES                                 *
000140*---------------------------------------------------------------*
000150*    09/14/98  EA   CREATED FOR LEADS-REPORT CONVERSION (REQ   *
000160*                   LR-014, REPLACES THE OLD CARD-IMAGE LAYOUT)*
000170*    03/02/99  EA   ADDED REDEFINES FOR THE FOUR DATE FIELDS SO*
000180*                   THE JULIAN-DAY ROUTINE CAN TEST THE YYYY/MM*
000190*                   /DD PARTS DIRECTLY WITHOUT UNSTRING.       *
000200*---------------------------------------------------------------*
000210 01  LEAD-RECORD.
000220     05  LEAD-ID                    PIC X(10).
000230     05  LEAD-NAME                  PIC X(30).
000240     05  LEAD-MOBILE-NUMBER         PIC X(15).
000250     05  LEAD-PROJECT               PIC X(20).
000260     05  LEAD-STATUS                PIC X(30).
000270     05  LEAD-PRIORITY              PIC X(10).
000280     05  LEAD-BUCKET                PIC X(15).
000290     05  LEAD-SOURCE                PIC X(20).
000300     05  LEAD-NOTES                 PIC X(80).
000310*    SITE-VISIT DATE -- WHEN PRESENT AND NOT YET PASSED, PUTS   *
000320*    THE LEAD ON THE SITE-VISIT SECTION OF THE REPORT INSTEAD   *
000330*    OF THE NEW/STALE SECTIONS. THE -PARTS REDEFINES GIVES      *
000340*    3200-CLASSIFY-LEAD-RECORD A NUMERIC YYYY/MM/DD VIEW SO IT  *
000350*    CAN COMPARE THE VISIT DATE TO TODAY WITHOUT UNSTRING.      *
000360     05  LEAD-SITE-VISIT-DATE       PIC X(10).
000370     05  LEAD-SVD-PARTS REDEFINES LEAD-SITE-VISIT-DATE.
000380         10  LEAD-SVD-YYYY          PIC 9(4).
000390         10  FILLER                 PIC X.
000400         10  LEAD-SVD-MM            PIC 9(2).
000410         10  FILLER                 PIC X.
000420         10  LEAD-SVD-DD            PIC 9(2).
000430*    NEXT-FOLLOW-UP DATE -- PRINTED ON EVERY SECTION'S DETAIL   *
000440*    LINE WHEN PRESENT; DOES NOT BY ITSELF DRIVE CLASSIFICATION.*
000450     05  LEAD-NEXT-FOLLOW-UP        PIC X(10).
000460     05  LEAD-NFU-PARTS REDEFINES LEAD-NEXT-FOLLOW-UP.
000470         10  LEAD-NFU-YYYY          PIC 9(4).
000480         10  FILLER                 PIC X.
000490         10  LEAD-NFU-MM            PIC 9(2).
000500         10  FILLER                 PIC X.
000510         10  LEAD-NFU-DD            PIC 9(2).
000520*    CREATED-AT DATE -- AGE IN DAYS AGAINST THE RUN DATE IS     *
000530*    WHAT SORTS A LEAD INTO THE "NEW LEADS" SECTION.            *
000540     05  LEAD-CREATED-AT            PIC X(10).
000550     05  LEAD-CRT-PARTS REDEFINES LEAD-CREATED-AT.
000560         10  LEAD-CRT-YYYY          PIC 9(4).
000570         10  FILLER                 PIC X.
000580         10  LEAD-CRT-MM            PIC 9(2).
000590         10  FILLER                 PIC X.
000600         10  LEAD-CRT-DD            PIC 9(2).
000610*    UPDATED-AT DATE -- AGE IN DAYS AGAINST THE RUN DATE IS     *
000620*    WHAT SORTS A LEAD INTO THE "STALE LEADS" SECTION.          *
000630     05  LEAD-UPDATED-AT            PIC X(10).
000640     05  LEAD-UPD-PARTS REDEFINES LEAD-UPDATED-AT.
000650         10  LEAD-UPD-YYYY          PIC 9(4).
000660         10  FILLER                 PIC X.
000670         10  LEAD-UPD-MM            PIC 9(2).
000680         10  FILLER                 PIC X.
000690         10  LEAD-UPD-DD            PIC 9(2).
000700*    RESERVED FOR GROWTH -- THE OLD CARD-IMAGE LAYOUT LEFT TEN  *
000710*    TRAILING BYTES UNUSED AND THIS RECORD KEEPS THE SAME PAD.  *
000720     05  FILLER                     PIC X(10) VALUE SPACES.
