000100*---------------------------------------------------------------*
000110*    LEADNC --  LEAD-NOTE RECORD AND LATEST-NOTE LOOKUP TABLE  *
000120*    USED BY:  LDNOTRD (LOADS TABLE), LEADRPT (SEARCHES TABLE) *
000130*    RECORD LENGTH = 101 BYTES                                 *
000140*---------------------------------------------------------------*
000150*    09/14/98  EA   CREATED FOR LEADS-REPORT CONVERSION (REQ   *
000160*                   LR-014). TABLE IS PASSED LDNOTRD -> LEADRPT*
000170*                   ON THE CALL, SAME AS UNEMT USED TO DO.     *
000180*    11/30/98  EA   Y2K - NOTE-CREATED IS 4-DIGIT YEAR, ALREADY*
000190*                   COMPLIANT, NO CHANGE NEEDED. LOGGED PER    *
000200*                   SHOP Y2K SWEEP REQ Y2K-0417.               *
000210*    08/02/99  EA   ADDED TRAILING FILLER TO THE NOTE RECORD   *
000220*                   AND TABLE ENTRY, AND MOVED THE TABLE SIZE  *
000230*                   COUNTER TO A FREESTANDING 77-LEVEL ITEM    *
000240*                   (REQ LR-032).                              *
000250*---------------------------------------------------------------*
000260 01  LEAD-NOTE-RECORD.
000270     05  NOTE-LEAD-ID               PIC X(10).
000280     05  NOTE-CREATED               PIC X(10).
000290     05  NOTE-CRD-PARTS REDEFINES NOTE-CREATED.
000300         10  NOTE-CRD-YYYY          PIC 9(4).
000310         10  FILLER                 PIC X.
000320         10  NOTE-CRD-MM            PIC 9(2).
000330         10  FILLER                 PIC X.
000340         10  NOTE-CRD-DD            PIC 9(2).
000350     05  NOTE-CONTENT               PIC X(80).
000360     05  FILLER                     PIC X(01).
000370*---------------------------------------------------------------*
000380*    NOTE-TABLE-SIZE MUST BE SET BEFORE THE TABLE IS REFERENCED*
000390*    - CALLED PROGRAM SETS IT, CALLING PROGRAM ONLY READS IT.  *
000400*    CARRIED AS A 77-LEVEL ITEM, NOT A FIELD INSIDE NOTE-TABLE,*
000410*    SINCE IT IS A CONTROL COUNTER PASSED ON THE CALL, NOT     *
000420*    REPORT DATA IN ITS OWN RIGHT.                             *
000430*---------------------------------------------------------------*
000440 77  NOTE-TABLE-SIZE                PIC S9(3) USAGE IS COMP.
000450 01  NOTE-TABLE.
000460     05  NOTE-TABLE-ENTRY OCCURS 1 TO 100 TIMES
000470         DEPENDING ON NOTE-TABLE-SIZE
000480         INDEXED BY NTE-IDX.
000490         10  NTE-LEAD-ID            PIC X(10).
000500         10  NTE-CONTENT            PIC X(80).
000510         10  FILLER                 PIC X(01).
