000100*---------------------------------------------------------------*
000110*    LEADFORM -- REPORT LINE LABELS, EDIT PICTURES, MONTH TABLE*
000120*    USED BY:  LEADRPT                                         *
000130*    COMPANION TO LEADC/LEADNC THE WAY UNEMFORM USED TO BE A   *
000140*    COMPANION TO UNEMC -- SAME RECORD, EDITED FOR PRINTING.   *
000150*---------------------------------------------------------------*
000160*    09/21/98  EA   CREATED FOR LEADS-REPORT CONVERSION (REQ   *
000170*                   LR-014).                                   *
000180*    10/05/98  EA   ADDED STALE-TRAILER LABELS PER REQ LR-019. *
000190*---------------------------------------------------------------*
000200 01  RPT-LABELS.
000210     05  LBL-HEADER-TITLE         PIC X(21) VALUE
000220             'Daily Leads Report - '.
000230     05  LBL-HEADER-RULE          PIC X(38) VALUE ALL '-'.
000240     05  LBL-TOTAL-LEADS          PIC X(13) VALUE
000250             'Total leads: '.
000260     05  LBL-BY-PROJECT           PIC X(12) VALUE
000270             'By project: '.
000280     05  LBL-PROJECT-SEP          PIC X(03) VALUE ' | '.
000290     05  LBL-DETAIL-PREFIX        PIC X(04) VALUE '  - '.
000300     05  LBL-FIELD-SEP            PIC X(03) VALUE ' | '.
000310     05  LBL-NOTES                PIC X(11) VALUE
000320             '    Notes: '.
000330     05  LBL-LATEST-NOTE          PIC X(18) VALUE
000340             '    Latest note: '.
000350     05  LBL-NEXT-FOLLOWUP        PIC X(21) VALUE
000360             '    Next follow-up: '.
000370     05  LBL-ADDED-PRE            PIC X(10) VALUE
000380             '    Added '.
000390     05  LBL-DAYS-AGO-SUF         PIC X(06) VALUE 'd ago'.
000400     05  LBL-LAST-UPD-PRE         PIC X(19) VALUE
000410             '    Last updated '.
000420     05  LBL-SITE-VISIT           PIC X(14) VALUE
000430             '    Site visit'.
000440     05  LBL-SITE-VISIT-ON        PIC X(04) VALUE ' on '.
000450     05  LBL-STALE-TRAILER-PRE    PIC X(09) VALUE '  ...and '.
000460     05  LBL-STALE-TRAILER-SUF    PIC X(18) VALUE
000470             ' more stale leads'.
000480     05  LBL-NEW-BANNER-PRE       PIC X(17) VALUE
000490             'New Leads - Last '.
000500     05  LBL-NEW-BANNER-MID       PIC X(07) VALUE ' Days ('.
000510     05  LBL-SITEVISIT-BANNER     PIC X(40) VALUE
000520             'Site Visit - Scheduled/Confirmed/Done ('.
000530     05  LBL-HOT-BANNER           PIC X(29) VALUE
000540             'Hot Leads - Needs Attention ('.
000550     05  LBL-STALE-BANNER-PRE     PIC X(28) VALUE
000560             'Stale Leads - No Update in '.
000570     05  LBL-STALE-BANNER-MID     PIC X(08) VALUE '+ Days ('.
000580     05  LBL-BANNER-CLOSE         PIC X(01) VALUE ')'.
000590     05  LBL-EMPTY-NEW            PIC X(32) VALUE
000600             '  No new leads in this period.'.
000610     05  LBL-EMPTY-SITEVISIT      PIC X(37) VALUE
000620             '  No leads with site visit status.'.
000630     05  LBL-EMPTY-HOT            PIC X(28) VALUE
000640             '  No additional hot leads.'.
000650     05  LBL-EMPTY-STALE          PIC X(28) VALUE
000660             '  All leads are up to date!'.
000670     05  LBL-NO-LEADS-AT-ALL      PIC X(33) VALUE
000680             'No leads found in the database.'.
000690     05  FILLER                   PIC X(01).
000700*---------------------------------------------------------------*
000710*    EDIT PICTURES FOR COUNTS AND DAY FIGURES ON REPORT LINES   *
000720*    RPT-COUNT-EDIT DRIVES BOTH THE TOTAL-LEADS LINE AND EACH   *
000730*    PROJECT-BREAKDOWN ENTRY; RPT-DAYS-EDIT DRIVES THE "ADDED   *
000740*    NNNd AGO" AND "LAST UPDATED NNNd AGO" DETAIL LINES. BOTH   *
000750*    ARE RE-MOVED INTO FOR EVERY LEAD PRINTED, SO THEY STAY AS  *
000760*    SHARED SCRATCH EDIT AREAS RATHER THAN ONE PER TABLE ENTRY. *
000770*---------------------------------------------------------------*
000780 01  RPT-EDIT-FIELDS.
000790     05  RPT-COUNT-EDIT           PIC ZZZZ9.
000800     05  RPT-DAYS-EDIT            PIC ZZZ9.
000810     05  FILLER                   PIC X(01).
000820*---------------------------------------------------------------*
000830*    MONTH-ABBREVIATION TABLE, BUILT FROM A SINGLE LITERAL AND  *
000840*    REDEFINED AS A 12-ENTRY TABLE -- SAME TRICK THE OLD        *
000850*    UNEMFORM PICTURE STRINGS USED TO AVOID A VALUE PER OCCURS  *
000860*    ENTRY.                                                     *
000870*---------------------------------------------------------------*
000880 01  WS-MONTH-NAMES-LIT           PIC X(36) VALUE
000890         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
000900 01  WS-MONTH-NAMES REDEFINES WS-MONTH-NAMES-LIT.
000910     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(3).
