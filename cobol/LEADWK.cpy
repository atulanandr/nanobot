000100*---------------------------------------------------------------*
000110*    LEADWK  --  PROJECT BREAKDOWN TABLE AND SECTION CANDIDATE  *
000120*    TABLES USED BY LEADRPT WHILE CLASSIFYING AND ORDERING THE  *
000130*    FOUR REPORT SECTIONS. SAME OCCURS-DEPENDING-ON SHAPE AS    *
000140*    THE OLD UNEMT RECORD-TABLE.                                *
000150*    USED BY:  LEADRPT                                          *
000160*---------------------------------------------------------------*
000170*    09/28/98  EA   CREATED FOR LEADS-REPORT CONVERSION (REQ    *
000180*                   LR-014).                                    *
000190*    10/12/98  EA   SPLIT OUT SEPARATE "FINAL" TABLES FOR NEW/   *
000200*                   STALE SO THE SORT STEP DOES NOT DISTURB THE  *
000210*                   ORIGINAL CANDIDATE ORDER (REQ LR-017).       *
000220*    08/02/99  EA   ADDED REMARKS ON WHY EACH SIZE COUNTER IS    *
000230*                   CARRIED APART FROM ITS TABLE AND WHY THE     *
000240*                   CANDIDATE AND "FINAL" TABLES ARE KEPT        *
000250*                   SEPARATE RATHER THAN SORTED IN PLACE         *
000260*                   (REQ LR-032).                                *
000270*---------------------------------------------------------------*
000280*    EVERY TABLE BELOW IS BUILT WITH OCCURS ... DEPENDING ON A   *
000290*    SEPARATE SIZE COUNTER RATHER THAN A FIXED OCCURS COUNT.     *
000300*    THAT LETS LEADRPT SIZE EACH TABLE TO THE DAY'S ACTUAL       *
000310*    VOLUME OF LEADS INSTEAD OF ALWAYS SCANNING A FULL 999       *
000320*    ENTRIES, THE SAME ECONOMY THE OLD UNEMT TABLE RELIED ON     *
000330*    WHEN THE CLAIMS VOLUME WAS LIGHT FOR A GIVEN RUN.  EACH     *
000340*    SIZE COUNTER IS DECLARED AS A FREESTANDING 77-LEVEL ITEM,   *
000350*    NOT BURIED AS A FIELD INSIDE THE TABLE GROUP IT CONTROLS,   *
000360*    SO A MAINTAINER SCANNING THIS COPYBOOK CAN TELL AT A GLANCE  *
000370*    WHICH ITEMS ARE SCRATCH CONTROL COUNTERS AND WHICH ARE      *
000380*    REPORT DATA.                                                *
000390*---------------------------------------------------------------*
000400*    PER-PROJECT BREAKDOWN TABLE                                 *
000410*---------------------------------------------------------------*
000420*    HOLDS ONE ENTRY PER DISTINCT PROJECT NAME SEEN ON THE LEAD  *
000430*    MASTER, WITH A RUNNING COUNT OF HOW MANY LEADS CARRY THAT   *
000440*    PROJECT.  8200-UPDATE-PROJECT-COUNT IN LEADRPT SEARCHES     *
000450*    THIS TABLE FOR A MATCHING NAME BEFORE ADDING A NEW ENTRY,    *
000460*    SO ENTRIES STAY IN FIRST-SEEN ORDER -- THE SAME ORDER THE    *
000470*    PROJECT BREAKDOWN LINE PRINTS IN ON THE SUMMARY REPORT.      *
00048077  WS-PROJECT-TABLE-SIZE        PIC S9(3) USAGE IS COMP
000490                                 VALUE ZERO.
00050001  WS-PROJECT-TABLE.
000510    05  WS-PROJECT-ENTRY OCCURS 1 TO 200 TIMES
000520        DEPENDING ON WS-PROJECT-TABLE-SIZE
000530        INDEXED BY PRJ-IDX.
000540        10  WS-PROJECT-NAME      PIC X(20).
000550        10  WS-PROJECT-TALLY     PIC S9(5) USAGE IS COMP.
000560*---------------------------------------------------------------*
000570*    NEW-LEAD CANDIDATES (UNSORTED) AND FINAL (SORTED) TABLES    *
000580*---------------------------------------------------------------*
000590*    3000-BUILD-REPORT-TABLES LOADS ONE NTB-ENTRY PER LEAD THAT  *
000600*    QUALIFIES AS A "NEW LEAD" CANDIDATE (SEE THE AGE-IN-DAYS     *
000610*    TEST IN 3200-CLASSIFY-LEAD-RECORD) AS IT READS THE MASTER    *
000620*    IN INPUT KEY ORDER.  THE ENTRIES ARE NOT YET IN THE ORDER    *
000630*    THE REPORT PRINTS THEM -- 4000-SORT-NEW-LEADS BUBBLE-SORTS    *
000640*    THEM BY CREATED-DAYS DESCENDING INTO THE SEPARATE NFB-ENTRY   *
000650*    "FINAL" TABLE BELOW, THE SAME TWO-TABLE HANDOFF THE OLD      *
000660*    UNEMT SORT STEP USED SO THE UNSORTED CANDIDATE LIST WAS      *
000670*    NEVER DISTURBED IN CASE THE SORT PASS HAD TO RE-RUN.          *
00068077  WS-NEW-TABLE-SIZE            PIC S9(3) USAGE IS COMP
000690                                 VALUE ZERO.
00070001  WS-NEW-TABLE.
000710    05  NTB-ENTRY OCCURS 1 TO 999 TIMES
000720        DEPENDING ON WS-NEW-TABLE-SIZE
000730        INDEXED BY NTB-IDX.
000740        10  NTB-LEAD-ID          PIC X(10).
000750        10  NTB-NAME             PIC X(30).
000760        10  NTB-MOBILE           PIC X(15).
000770        10  NTB-PROJECT          PIC X(20).
000780        10  NTB-SOURCE           PIC X(20).
000790        10  NTB-STATUS           PIC X(30).
000800        10  NTB-NOTES-DISPLAY    PIC X(80).
000810        10  NTB-HAS-LATEST-NOTE  PIC X(01).
000820        10  NTB-LATEST-NOTE      PIC X(80).
000830        10  NTB-HAS-FOLLOWUP     PIC X(01).
000840        10  NTB-FOLLOWUP-DISPLAY PIC X(12).
000850        10  NTB-CREATED-DAYS     PIC S9(5) USAGE IS COMP.
000860        10  FILLER               PIC X(01).
000870*    NTB-HAS-LATEST-NOTE AND NTB-HAS-FOLLOWUP ARE 'Y'/'N' FLAGS
000880*    SET BY 3220-LOOKUP-LATEST-NOTE AND 3230-CHECK-FOLLOWUP-
000890*    DATE SO THE PRINT PARAGRAPHS CAN SKIP THE NOTE/FOLLOWUP
000900*    LINE ENTIRELY RATHER THAN PRINTING A BLANK ONE.
000910*    "FINAL" TABLE -- SAME LAYOUT AS NTB-ENTRY ABOVE, BUT IN      *
000920*    CREATED-DAYS-DESCENDING PRINT ORDER.  5000-PRINT-NEW-SECTION  *
000930*    READS THIS TABLE, NEVER THE UNSORTED ONE.                    *
00094077  WS-NEW-FINAL-TABLE-SIZE      PIC S9(3) USAGE IS COMP
000950                                 VALUE ZERO.
00096001  WS-NEW-FINAL-TABLE.
000970    05  NFB-ENTRY OCCURS 1 TO 999 TIMES
000980        DEPENDING ON WS-NEW-FINAL-TABLE-SIZE
000990        INDEXED BY NFB-IDX.
001000        10  NFB-LEAD-ID          PIC X(10).
001010        10  NFB-NAME             PIC X(30).
001020        10  NFB-MOBILE           PIC X(15).
001030        10  NFB-PROJECT          PIC X(20).
001040        10  NFB-SOURCE           PIC X(20).
001050        10  NFB-STATUS           PIC X(30).
001060        10  NFB-NOTES-DISPLAY    PIC X(80).
001070        10  NFB-HAS-LATEST-NOTE  PIC X(01).
001080        10  NFB-LATEST-NOTE      PIC X(80).
001090        10  NFB-HAS-FOLLOWUP     PIC X(01).
001100        10  NFB-FOLLOWUP-DISPLAY PIC X(12).
001110        10  NFB-CREATED-DAYS     PIC S9(5) USAGE IS COMP.
001120        10  FILLER               PIC X(01).
001130*---------------------------------------------------------------*
001140*    STALE-LEAD CANDIDATES (UNSORTED) AND FINAL (SORTED) TABLES  *
001150*---------------------------------------------------------------*
001160*    SAME TWO-TABLE CANDIDATE/FINAL HANDOFF AS THE NEW-LEAD       *
001170*    TABLES ABOVE, BUT KEYED OFF THE "DAYS SINCE LAST UPDATE"     *
001180*    TEST INSTEAD OF "DAYS SINCE CREATED" -- A STALE LEAD IS ONE    *
001190*    WHOSE STATUS HAS NOT MOVED IN LONGER THAN THE PARM-DAYS-     *
001200*    STALE THRESHOLD ON THE PARAMETER CARD.  SORTED DESCENDING     *
001210*    BY UPDATED-DAYS SO THE OLDEST, MOST NEGLECTED LEADS PRINT     *
001220*    FIRST.                                                        *
00123077  WS-STALE-TABLE-SIZE          PIC S9(3) USAGE IS COMP
001240                                 VALUE ZERO.
00125001  WS-STALE-TABLE.
001260    05  STB-ENTRY OCCURS 1 TO 999 TIMES
001270        DEPENDING ON WS-STALE-TABLE-SIZE
001280        INDEXED BY STB-IDX.
001290        10  STB-LEAD-ID          PIC X(10).
001300        10  STB-NAME             PIC X(30).
001310        10  STB-MOBILE           PIC X(15).
001320        10  STB-PROJECT          PIC X(20).
001330        10  STB-SOURCE           PIC X(20).
001340        10  STB-STATUS           PIC X(30).
001350        10  STB-NOTES-DISPLAY    PIC X(80).
001360        10  STB-HAS-LATEST-NOTE  PIC X(01).
001370        10  STB-LATEST-NOTE      PIC X(80).
001380        10  STB-HAS-FOLLOWUP     PIC X(01).
001390        10  STB-FOLLOWUP-DISPLAY PIC X(12).
001400        10  STB-UPDATED-DAYS     PIC S9(5) USAGE IS COMP.
001410        10  FILLER               PIC X(01).
00142077  WS-STALE-FINAL-TABLE-SIZE    PIC S9(3) USAGE IS COMP
001430                                 VALUE ZERO.
00144001  WS-STALE-FINAL-TABLE.
001450    05  SFB-ENTRY OCCURS 1 TO 999 TIMES
001460        DEPENDING ON WS-STALE-FINAL-TABLE-SIZE
001470        INDEXED BY SFB-IDX.
001480        10  SFB-LEAD-ID          PIC X(10).
001490        10  SFB-NAME             PIC X(30).
001500        10  SFB-MOBILE           PIC X(15).
001510        10  SFB-PROJECT          PIC X(20).
001520        10  SFB-SOURCE           PIC X(20).
001530        10  SFB-STATUS           PIC X(30).
001540        10  SFB-NOTES-DISPLAY    PIC X(80).
001550        10  SFB-HAS-LATEST-NOTE  PIC X(01).
001560        10  SFB-LATEST-NOTE      PIC X(80).
001570        10  SFB-HAS-FOLLOWUP     PIC X(01).
001580        10  SFB-FOLLOWUP-DISPLAY PIC X(12).
001590        10  SFB-UPDATED-DAYS     PIC S9(5) USAGE IS COMP.
001600        10  FILLER               PIC X(01).
001610*    SFB-ENTRY CARRIES THE SAME FIELDS AS STB-ENTRY ABOVE IN
001620*    THE SAME ORDER -- THE TWO LAYOUTS ARE KEPT AS SEPARATE
001630*    GROUPS RATHER THAN ONE SHARED GROUP SO 4100-SORT-STALE-
001640*    LEADS CAN MOVE A CANDIDATE ENTRY INTO THE FINAL TABLE
001650*    WITH A SINGLE GROUP MOVE STATEMENT.
001660*---------------------------------------------------------------*
001670*    SITE-VISIT CANDIDATES (KEPT IN INPUT ORDER, NOT SORTED)     *
001680*---------------------------------------------------------------*
001690*    A LEAD QUALIFIES FOR THIS TABLE WHEN IT CARRIES A SITE-     *
001700*    VISIT DATE THAT HAS NOT YET PASSED (SEE 3240-CHECK-SITE-     *
001710*    VISIT-DATE).  UNLIKE THE NEW/STALE SECTIONS THIS TABLE IS    *
001720*    NEVER BUBBLE-SORTED -- SITE VISITS PRINT IN THE SAME ORDER    *
001730*    THE LEAD MASTER WAS READ, SINCE THE INPUT FILE IS ALREADY    *
001740*    IN LEAD-ID SEQUENCE AND THAT IS ALL THE BUSINESS NEEDS TO     *
001750*    PLAN A DAY'S VISITS.                                          *
00176077  WS-SITEVISIT-TABLE-SIZE      PIC S9(3) USAGE IS COMP
001770                                 VALUE ZERO.
00178001  WS-SITEVISIT-TABLE.
001790    05  VTB-ENTRY OCCURS 1 TO 999 TIMES
001800        DEPENDING ON WS-SITEVISIT-TABLE-SIZE
001810        INDEXED BY VTB-IDX.
001820        10  VTB-LEAD-ID          PIC X(10).
001830        10  VTB-NAME             PIC X(30).
001840        10  VTB-MOBILE           PIC X(15).
001850        10  VTB-PROJECT          PIC X(20).
001860        10  VTB-SOURCE           PIC X(20).
001870        10  VTB-STATUS           PIC X(30).
001880        10  VTB-NOTES-DISPLAY    PIC X(80).
001890        10  VTB-HAS-LATEST-NOTE  PIC X(01).
001900        10  VTB-LATEST-NOTE      PIC X(80).
001910        10  VTB-HAS-FOLLOWUP     PIC X(01).
001920        10  VTB-FOLLOWUP-DISPLAY PIC X(12).
001930        10  VTB-HAS-VISIT-DATE   PIC X(01).
001940        10  VTB-VISIT-DATE-DISP  PIC X(12).
001950        10  VTB-VISIT-DATE-RAW   PIC X(10).
001960        10  FILLER               PIC X(01).
001970*---------------------------------------------------------------*
001980*    HOT-LEAD CANDIDATES (KEPT IN INPUT ORDER, NOT SORTED)       *
001990*---------------------------------------------------------------*
002000*    A "HOT" LEAD IS ONE WHOSE STATUS CODE MATCHES ONE OF THE     *
002010*    HIGH-PRIORITY CODES TESTED IN 3250-CHECK-HOT-STATUS.  AS     *
002020*    WITH THE SITE-VISIT TABLE ABOVE, HOT LEADS PRINT IN READ      *
002030*    ORDER RATHER THAN BEING RE-SORTED, SINCE THE HOT-LEAD         *
002040*    SECTION IS MEANT AS A QUICK FOLLOW-UP LIST, NOT A RANKING.    *
00205077  WS-HOT-TABLE-SIZE            PIC S9(3) USAGE IS COMP
002060                                 VALUE ZERO.
00207001  WS-HOT-TABLE.
002080    05  HTB-ENTRY OCCURS 1 TO 999 TIMES
002090        DEPENDING ON WS-HOT-TABLE-SIZE
002100        INDEXED BY HTB-IDX.
002110        10  HTB-LEAD-ID          PIC X(10).
002120        10  HTB-NAME             PIC X(30).
002130        10  HTB-MOBILE           PIC X(15).
002140        10  HTB-PROJECT          PIC X(20).
002150        10  HTB-SOURCE           PIC X(20).
002160        10  HTB-STATUS           PIC X(30).
002170        10  HTB-NOTES-DISPLAY    PIC X(80).
002180        10  HTB-HAS-LATEST-NOTE  PIC X(01).
002190        10  HTB-LATEST-NOTE      PIC X(80).
002200        10  HTB-HAS-FOLLOWUP     PIC X(01).
002210        10  HTB-FOLLOWUP-DISPLAY PIC X(12).
002220        10  FILLER               PIC X(01).
002230*---------------------------------------------------------------*
002240*    ALL SIX CANDIDATE/FINAL TABLES ABOVE ARE CAPPED AT 999
002250*    ENTRIES, THE SAME CEILING THE SHOP USES ON THE MASTER
002260*    CARD FILES -- A SINGLE RUN HAS NEVER COME CLOSE TO THAT
002270*    MANY LEADS IN ONE OF THE FOUR SECTIONS, BUT THE CAP IS
002280*    CHECKED EXPLICITLY IN LEADRPT BEFORE EACH ADD 1 SO A
002290*    FREAK VOLUME DAY IS DROPPED WITH A WARNING LINE RATHER
002300*    THAN RUNNING PAST THE TABLE BOUNDS.
002310*---------------------------------------------------------------*
