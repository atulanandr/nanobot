000100*===============================================================*
000110* PROGRAM NAME:    LEADRPT
000120* ORIGINAL AUTHOR: EDWIN ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 03/12/91  EA            ORIGINAL DAILY-BATCH SKELETON WRITTEN
000180*                         AS THE COMPANION REPORT PROGRAM TO
000190*                         CBL-UNEM -- READ PARMS, READ MASTER,
000200*                         CLASSIFY, SORT, PRINT -- AGAINST THE
000210*                         OLD CARD-IMAGE CLAIM FILE.
000220* 09/14/98  EA            REQ LR-014: GUTTED AND REBUILT AS THE
000230*                         LEADS-REPORT CONVERSION, REPLACING THE
000240*                         OLD UNEMPLOYMENT-CLAIM BATCH WITH THE
000250*                         DAILY LEADS REPORT. SAME OVERALL SHAPE
000260*                         KEPT FROM THE 1991 SKELETON.
000270* 09/28/98  EA            REQ LR-014: ADDED THE FOUR CANDIDATE
000280*                         TABLES (NEW/STALE/SITE VISIT/HOT) AND
000290*                         THE PER-PROJECT BREAKDOWN TABLE.
000300* 10/05/98  EA            REQ LR-019: STALE SECTION IS CAPPED AT
000310*                         15 DETAIL LINES WITH A TRAILER COUNT.
000320* 10/12/98  EA            REQ LR-017: SORT NEW (ASCENDING, NEWEST
000330*                         FIRST) AND STALE (DESCENDING, STALEST
000340*                         FIRST) THROUGH A WORK FILE THE SAME WAY
000350*                         HACKNWS2 SORTS HEADLINES.
000360* 11/30/98  EA            Y2K SWEEP REQ Y2K-0417. THE JULIAN-DAY
000370*                         ROUTINE (PARAGRAPH 8110) WAS CHECKED
000380*                         FOR WINDOWING -- NONE IS USED, ALL FOUR
000390*                         DATE FIELDS ON THE MASTER CARRY A FULL
000400*                         4-DIGIT YEAR, NO CHANGE REQUIRED.
000410* 02/18/99  EA            REQ LR-021: CALLS LDNOTRD TO BUILD THE
000420*                         LATEST-NOTE TABLE. LEAD-NOTES FILE IS
000430*                         OPTIONAL -- SEE LDNOTRD MAINTENENCE LOG.
000440* 03/02/99  EA            REQ LR-014: ADDED REDEFINES-BASED DATE
000450*                         PARSING (NO UNSTRING) TO MATCH THE NEW
000460*                         LEADC LAYOUT.
000470* 04/19/99  EA            REQ LR-023: "LOST/JUNK" LEADS ARE NEVER
000480*                         COUNTED AS STALE REGARDLESS OF HOW LONG
000490*                         SINCE THEIR LAST UPDATE.
000500* 06/08/99  JP            REQ LR-026: A LEAD WITH "SITE VISIT" IN
000510*                         ITS STATUS NO LONGER ALSO PRINTS IN THE
000520*                         HOT SECTION, EVEN WHEN PRIORITY IS HOT.
000530* 08/02/99  EA            REQ LR-031: SHOP DEFAULT FOR "DAYS NEW"
000540*                         WAS MISCODED AS 7 AND "DAYS STALE" AS 14
000550*                         -- SWAPPED THE TWO CUTOFFS AGAINST THE
000560*                         RUN PARAMETERS TABLE. CORRECTED TO 10
000570*                         AND 7. ALSO GUARDED AGAINST A GARBLED OR
000580*                         BLANK PARAMETER CARD FIELD, WHICH LANDS
000590*                         IN A PIC 9 WORK FIELD AS NON-NUMERIC
000600*                         RATHER THAN ZERO.
000610* 08/02/99  EA            REQ LR-031: THE HEADER LINE WAS BUILT
000620*                         FROM THE RAW RUN-DATE STRING INSTEAD OF
000630*                         THE "MON DD, YYYY" FORMATTED DATE USED
000640*                         EVERYWHERE ELSE ON THE REPORT. HEADER NOW
000650*                         CALLS 8600-FORMAT-DATE-DISPLAY FIRST.
000660* 01/19/00  EA            Y2K ROLLOVER VERIFIED AGAINST LIVE
000670*                         JANUARY 2000 LEAD DATA -- NO CODE CHANGE,
000680*                         LOGGED PER SHOP Y2K CLOSE-OUT REQ
000690*                         Y2K-0512.
000700* 02/09/01  RT            REQ LR-038: A SITE-VISIT DATE THAT FAILS
000710*                         THE 8050 EDIT (GARBLED BUT NOT BLANK) NOW
000720*                         PRINTS ON THE SITE-VISIT LINE IN RAW FORM
000730*                         INSTEAD OF BEING SILENTLY DROPPED. SEE
000740*                         5310.
000750*===============================================================*
000760 IDENTIFICATION DIVISION.
000770 PROGRAM-ID.  LEADRPT.
000780 AUTHOR.        EDWIN ACKERMAN.
000790 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000800 DATE-WRITTEN.  03/12/91.
000810 DATE-COMPILED.
000820 SECURITY.      NON-CONFIDENTIAL.
000830*===============================================================*
000840 ENVIRONMENT DIVISION.
000850*---------------------------------------------------------------*
000860 CONFIGURATION SECTION.
000870*---------------------------------------------------------------*
000880 SOURCE-COMPUTER. IBM-3081.
000890 OBJECT-COMPUTER. IBM-3081.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM.
000920*---------------------------------------------------------------*
000930 INPUT-OUTPUT SECTION.
000940*---------------------------------------------------------------*
000950 FILE-CONTROL.
000960     SELECT LEADS-FILE   ASSIGN TO LEADDD
000970       ORGANIZATION IS LINE SEQUENTIAL
000980       FILE STATUS  IS LEADS-FILE-STATUS.
000990     SELECT PARAMS-FILE  ASSIGN TO PARMDD
001000       ORGANIZATION IS LINE SEQUENTIAL
001010       FILE STATUS  IS PARAMS-FILE-STATUS.
001020     SELECT REPORT-FILE  ASSIGN TO RPTDD
001030       ORGANIZATION IS LINE SEQUENTIAL
001040       FILE STATUS  IS REPORT-FILE-STATUS.
001050     SELECT SRT-WORK-FILE ASSIGN TO SRTWK.
001060*===============================================================*
001070 DATA DIVISION.
001080*---------------------------------------------------------------*
001090 FILE SECTION.
001100*---------------------------------------------------------------*
001110 FD  LEADS-FILE
001120     DATA RECORD IS LEAD-RECORD.
001130     COPY LEADC.
001140**
001150 FD  PARAMS-FILE
001160     DATA RECORD IS PARAMS-RECORD.
001170 01  PARAMS-RECORD.
001180     05  PARM-DAYS-NEW          PIC 9(3).
001190     05  PARM-DAYS-STALE        PIC 9(3).
001200     05  PARM-RUN-DATE          PIC X(10).
001210     05  PARM-RUN-PARTS REDEFINES PARM-RUN-DATE.
001220         10  PARM-RUN-YYYY      PIC 9(4).
001230         10  FILLER             PIC X.
001240         10  PARM-RUN-MM        PIC 9(2).
001250         10  FILLER             PIC X.
001260         10  PARM-RUN-DD        PIC 9(2).
001270     05  FILLER                 PIC X(04).
001280**
001290 FD  REPORT-FILE
001300     DATA RECORD IS REPORT-RECORD.
001310 01  REPORT-RECORD              PIC X(132).
001320**
001330 SD  SRT-WORK-FILE
001340     DATA RECORD IS SRT-WORK-RECORD.
001350 01  SRT-WORK-RECORD.
001360     05  SRT-DAY-KEY            PIC S9(5).
001370     05  SRT-BACK-INDEX         PIC S9(5).
001380     05  FILLER                 PIC X(01).
001390*---------------------------------------------------------------*
001400 WORKING-STORAGE SECTION.
001410*---------------------------------------------------------------*
001420 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001430*    ONE FILE-STATUS/88 PAIR PER SELECT IN THE FILE-CONTROL       *
001440*    PARAGRAPH ABOVE, CHECKED RIGHT AFTER EACH OPEN/READ/WRITE.   *
001450     05  LEADS-FILE-STATUS       PIC XX.
001460         88 LEADS-FILE-OK              VALUE '00'.
001470     05  PARAMS-FILE-STATUS      PIC XX.
001480         88 PARAMS-FILE-OK             VALUE '00'.
001490     05  REPORT-FILE-STATUS      PIC XX.
001500         88 REPORT-FILE-OK             VALUE '00'.
001510     05  LEADS-EOF-SWITCH        PIC X.
001520         88 LEADS-EOF                  VALUE 'Y'.
001530*    SET BY 8500-SEARCH-NOTE-TABLE; TESTED RIGHT AFTER THE        *
001540*    PERFORM TO DECIDE WHETHER THE CURRENT LEAD HAS A NOTE.       *
001550     05  WS-LEAD-ID-FOUND-SW     PIC X.
001560         88 WS-LEAD-ID-FOUND           VALUE 'Y'.
001570         88 WS-LEAD-ID-NOT-FOUND       VALUE 'N'.
001580     05  WS-TOTAL-LEADS          PIC S9(5) USAGE IS COMP
001590                                 VALUE ZERO.
001600*    COUNTS ONLY STALE LEADS ACTUALLY PRINTED (SEE 5510) SO THE  *
001610*    "...AND NN MORE STALE LEADS" TRAILER IN 5520 CAN SUBTRACT   *
001620*    IT FROM THE FINAL-TABLE SIZE TO GET THE OVERFLOW COUNT.     *
001630     05  WS-STALE-PRINTED-COUNT  PIC S9(5) USAGE IS COMP
001640                                 VALUE ZERO.
001650*    'Y' ONCE THE SORT RETURN PHASE (4021/4121) HAS DRAINED THE  *
001660*    SORTED FILE -- TESTED IN THE PERFORM ... UNTIL ON 4020/4120.*
001670     05  WS-SORT-RETURN-EOF      PIC X.
001680*    RUNNING POINTER INTO WS-PRINT-LINE WHILE 5120 STRINGS      *
001690*    SUCCESSIVE "PROJECT: COUNT" ENTRIES SEPARATED BY " | ".     *
001700     05  WS-PROJECT-LINE-PTR     PIC S9(3) USAGE IS COMP.
001710     05  FILLER                  PIC X(01).
001720*    STARTING POSITION/LENGTH PAIRS LEFT BY 8820/8830 AFTER      *
001730*    THEY TRIM TRAILING SPACES OFF AN EDITED COUNT OR DAYS       *
001740*    FIGURE, SO THE CALLING PARAGRAPH'S STRING STATEMENT KNOWS   *
001750*    HOW MANY BYTES OF THE EDIT FIELD TO COPY.                   *
001760     05  WS-COUNT-POS            PIC S9(3) USAGE IS COMP.
001770     05  WS-COUNT-LEN            PIC S9(3) USAGE IS COMP.
001780     05  WS-DAYS-POS             PIC S9(3) USAGE IS COMP.
001790     05  WS-DAYS-LEN             PIC S9(3) USAGE IS COMP.
001800*---------------------------------------------------------------*
001810*    SWAP-HOLD AREA FOR THE PROJECT-TABLE BUBBLE SORT (8700      *
001820*    SECTION) -- ONE ENTRY MOVED OUT, THE OTHER MOVED DOWN,      *
001830*    THEN THE HELD ENTRY MOVED BACK IN, THE USUAL THREE-MOVE     *
001840*    BUBBLE-SORT SWAP.                                           *
001850 01  WS-PROJECT-ENTRY-HOLD.
001860     05  WS-PEH-NAME             PIC X(20).
001870     05  WS-PEH-TALLY            PIC S9(5) USAGE IS COMP.
001880     05  FILLER                  PIC X(01).
001890*    OUTER-LOOP PASS COUNTER FOR THE BUBBLE SORT -- A FREESTANDING*
001900*    77-LEVEL ITEM SINCE IT CONTROLS THE SORT AND IS NOT PART OF  *
001910*    ANY TABLE OR RECORD IN ITS OWN RIGHT.                        *
001920 77  WS-BUBBLE-TIMES             PIC S9(3) USAGE IS COMP.
001930*---------------------------------------------------------------*
001940*    RUN PARAMETERS, RESOLVED FROM PARAMS-FILE OR DEFAULTED      *
001950*---------------------------------------------------------------*
001960 01  WS-RUN-PARAMETERS.
001970     05  WS-DAYS-NEW             PIC S9(3) USAGE IS COMP.
001980     05  WS-DAYS-STALE           PIC S9(3) USAGE IS COMP.
001990     05  WS-RUN-JULIAN-DAY       PIC S9(7) USAGE IS COMP.
002000*    REQ LR-031 -- RUN DATE, SAVED OFF ONCE IT IS RESOLVED IN
002010*    1400 SO THE HEADER CAN STILL FORMAT IT AFTER WS-CALC-
002020*    DATE-STRING HAS BEEN REUSED FOR EACH LEAD'S OWN DATES.
002030     05  WS-RUN-DATE-STRING      PIC X(10).
002040     05  FILLER                  PIC X(01).
002050*---------------------------------------------------------------*
002060*    DATE-PARSING WORK AREA, SHARED BY 8050/8100/8600 -- SAME    *
002070*    STRING/PARTS REDEFINES TRICK AS THE MASTER RECORD LAYOUT.   *
002080*---------------------------------------------------------------*
002090 01  WS-CALC-DATE-STRING         PIC X(10).
002100 01  WS-CALC-DATE-PARTS REDEFINES WS-CALC-DATE-STRING.
002110     05  WS-CALC-YYYY            PIC 9(4).
002120     05  FILLER                  PIC X.
002130     05  WS-CALC-MM              PIC 9(2).
002140     05  FILLER                  PIC X.
002150     05  WS-CALC-DD              PIC 9(2).
002160 77  WS-CALC-VALID-SW            PIC X.
002170     88  WS-CALC-DATE-VALID             VALUE 'Y'.
002180     88  WS-CALC-DATE-INVALID           VALUE 'N'.
002190 77  WS-CALC-JULIAN              PIC S9(7) USAGE IS COMP.
002200 01  WS-JULIAN-WORK.
002210     05  WS-JF-A                 PIC S9(7) USAGE IS COMP.
002220     05  WS-JF-Y                 PIC S9(7) USAGE IS COMP.
002230     05  WS-JF-M                 PIC S9(7) USAGE IS COMP.
002240     05  WS-JF-T1                PIC S9(7) USAGE IS COMP.
002250     05  WS-JF-T2                PIC S9(7) USAGE IS COMP.
002260     05  WS-JF-T3                PIC S9(7) USAGE IS COMP.
002270     05  WS-JF-T4                PIC S9(7) USAGE IS COMP.
002280     05  WS-JF-DAYS-SINCE        PIC S9(7) USAGE IS COMP.
002290     05  FILLER                  PIC X(01).
002300*---------------------------------------------------------------*
002310*    SYSTEM-CLOCK FALLBACK DATE, USED ONLY WHEN THE PARAMETER    *
002320*    CARD CARRIES NO USABLE RUN DATE. REQ Y2K-0417 -- ACCEPT     *
002330*    FROM DATE RETURNS A 2-DIGIT YEAR, SO IT IS WINDOWED HERE    *
002340*    THE SAME WAY THE SHOP WINDOWS OTHER 2-DIGIT SYSTEM DATES.   *
002350*---------------------------------------------------------------*
002360 01  WS-ACCEPT-DATE              PIC 9(6).
002370 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE.
002380     05  WS-ACCEPT-YY            PIC 9(2).
002390     05  WS-ACCEPT-MM            PIC 9(2).
002400     05  WS-ACCEPT-DD            PIC 9(2).
002410*---------------------------------------------------------------*
002420*    FORMATTED-DATE WORK AREA FOR PARAGRAPH 8600                 *
002430*---------------------------------------------------------------*
002440 01  WS-FORMATTED-DATE           PIC X(12).
002450 01  WS-FMT-MONTH-TEXT           PIC X(03).
002460*---------------------------------------------------------------*
002470*    CASE-FOLD ALPHABETS FOR THE INSPECT CONVERTING STATEMENTS   *
002480*    USED INSTEAD OF FUNCTION UPPER-CASE.                        *
002490*---------------------------------------------------------------*
002500 01  WS-LOWER-ALPHABET           PIC X(26) VALUE
002510         'abcdefghijklmnopqrstuvwxyz'.
002520 01  WS-UPPER-ALPHABET           PIC X(26) VALUE
002530         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002540 01  WS-STATUS-FOLD              PIC X(30).
002550 01  WS-PRIORITY-FOLD            PIC X(10).
002560*    UPPERCASED COPIES OF LEAD-STATUS/LEAD-PRIORITY, BUILT BY     *
002570*    8300/8400 WITH INSPECT ... CONVERTING SO THE HOT/SITE-VISIT  *
002580*    STATUS TESTS ARE NOT FOOLED BY MIXED-CASE DATA ENTRY.        *
002590 01  WS-TALLY-FIELDS.
002600*    INSPECT ... TALLYING COUNTERS SET BY 8300-CHECK-SITE-VISIT- *
002610*    STATUS -- SP COUNTS "SITE VISIT" (SPACE FORM), US COUNTS    *
002620*    "SITE_VISIT" (UNDERSCORE FORM) INSIDE THE FOLDED STATUS      *
002630*    TEXT. WS-TALLY-SITE-SP IS ALSO RECHECKED BY 8400-CHECK-HOT- *
002640*    STATUS SO A SPACE-FORM SITE-VISIT STATUS NEVER ALSO PRINTS  *
002650*    ON THE HOT-LEAD SECTION, PER REQ LR-026.                    *
002660     05  WS-TALLY-SITE-SP        PIC S9(3) USAGE IS COMP.
002670     05  WS-TALLY-SITE-US        PIC S9(3) USAGE IS COMP.
002680     05  FILLER                  PIC X(01).
002690*---------------------------------------------------------------*
002700*    TRIM-LENGTH WORK AREA USED BY PARAGRAPH 8810                *
002710*---------------------------------------------------------------*
002720 01  WS-TRIM-SOURCE              PIC X(80).
002730 77  WS-TRIM-LEN                 PIC S9(3) USAGE IS COMP.
002740*---------------------------------------------------------------*
002750*    CURRENT-LEAD COMMON WORK AREA -- FILLED ONCE PER LEAD BY    *
002760*    PARAGRAPHS 3210-3240, THEN COPIED INTO WHICHEVER OF THE     *
002770*    FOUR CANDIDATE TABLES THE LEAD QUALIFIES FOR.               *
002780*---------------------------------------------------------------*
002790 01  WS-CUR-LEAD-COMMON.
002800*    -ID THROUGH -NOTES ARE MOVED STRAIGHT FROM LEAD-RECORD/      *
002810*    NOTE-CONTENT; THE -HAS-xxx FLAGS AND THE REMAINING FIELDS    *
002820*    BELOW ARE COMPUTED BY 3220 THROUGH 3260 FROM THOSE RAW       *
002830*    VALUES, SO A MAINTAINER CAN TELL PASS-THROUGH DATA FROM      *
002840*    DERIVED DATA AT A GLANCE.                                    *
002850     05  WS-CUR-LEAD-ID          PIC X(10).
002860     05  WS-CUR-NAME             PIC X(30).
002870     05  WS-CUR-MOBILE           PIC X(15).
002880     05  WS-CUR-PROJECT          PIC X(20).
002890     05  WS-CUR-SOURCE           PIC X(20).
002900     05  WS-CUR-STATUS           PIC X(30).
002910     05  WS-CUR-NOTES            PIC X(80).
002920     05  WS-CUR-HAS-LATEST-NOTE  PIC X.
002930     05  WS-CUR-LATEST-NOTE      PIC X(80).
002940     05  WS-CUR-HAS-FOLLOWUP     PIC X.
002950     05  WS-CUR-FOLLOWUP-DISP    PIC X(12).
002960     05  WS-CUR-HAS-VISIT-DATE   PIC X.
002970     05  WS-CUR-VISIT-DATE-DISP  PIC X(12).
002980     05  WS-CUR-VISIT-DATE-RAW   PIC X(10).
002990     05  WS-CUR-IS-SITE-VISIT    PIC X.
003000     05  WS-CUR-IS-HOT           PIC X.
003010     05  WS-CUR-CREATED-DAYS     PIC S9(5) USAGE IS COMP.
003020     05  WS-CUR-UPDATED-DAYS     PIC S9(5) USAGE IS COMP.
003030     05  WS-CUR-CREATED-VALID    PIC X.
003040     05  WS-CUR-UPDATED-VALID    PIC X.
003050     05  FILLER                  PIC X(01).
003060*---------------------------------------------------------------*
003070*    DETAIL-LINE SCRATCH AREA, SHARED BY 5600/5650 AND LOADED    *
003080*    BY EACH SECTION-WRITER FROM ITS OWN TABLE ENTRY.            *
003090*---------------------------------------------------------------*
003100 01  WS-DTL-WORK.
003110*    LOADED BY 8950/8960/8970/8980 FROM NTB-/STB-/VTB-/HTB-      *
003120*    ENTRY JUST BEFORE PRINTING, SO 5600/5650 ALWAYS BUILD THE    *
003130*    DETAIL LINE FROM THIS ONE COMMON LAYOUT NO MATTER WHICH OF  *
003140*    THE FOUR SECTIONS IS CURRENTLY PRINTING.                    *
003150     05  WS-DTL-NAME             PIC X(30).
003160     05  WS-DTL-MOBILE           PIC X(15).
003170     05  WS-DTL-PROJECT          PIC X(20).
003180     05  WS-DTL-SOURCE           PIC X(20).
003190     05  WS-DTL-STATUS           PIC X(30).
003200     05  WS-DTL-NOTES            PIC X(80).
003210     05  WS-DTL-HAS-LATEST-NOTE  PIC X.
003220     05  WS-DTL-LATEST-NOTE      PIC X(80).
003230     05  WS-DTL-HAS-FOLLOWUP     PIC X.
003240     05  WS-DTL-FOLLOWUP-DISP    PIC X(12).
003250     05  FILLER                  PIC X(01).
003260 01  WS-DTL-LENGTHS.
003270*    TRIMMED-LENGTH OF EACH WS-DTL-xxx FIELD, SET BY 8810/8811   *
003280*    BEFORE 5600 STRINGS THE FIELDS TOGETHER -- KEEPS THE "|"    *
003290*    SEPARATORS TIGHT AGAINST THE DATA INSTEAD OF FLOATING OUT   *
003300*    AT THE FULL PIC WIDTH OF EACH FIELD.                        *
003310     05  WS-NAME-LEN             PIC S9(3) USAGE IS COMP.
003320     05  WS-MOBILE-LEN           PIC S9(3) USAGE IS COMP.
003330     05  WS-PROJECT-LEN          PIC S9(3) USAGE IS COMP.
003340     05  WS-SOURCE-LEN           PIC S9(3) USAGE IS COMP.
003350     05  WS-STATUS-LEN           PIC S9(3) USAGE IS COMP.
003360     05  WS-NOTES-LEN            PIC S9(3) USAGE IS COMP.
003370     05  WS-LATEST-NOTE-LEN      PIC S9(3) USAGE IS COMP.
003380     05  FILLER                  PIC X(01).
003390 01  WS-PRINT-LINE               PIC X(132).
003400*---------------------------------------------------------------*
003410*    LEAD-NOTES TABLE, LOADED BY THE CALL TO LDNOTRD             *
003420*---------------------------------------------------------------*
003430     COPY LEADNC.
003440*---------------------------------------------------------------*
003450*    REPORT LABELS, EDIT PICTURES, MONTH TABLE                   *
003460*---------------------------------------------------------------*
003470     COPY LEADFORM.
003480*---------------------------------------------------------------*
003490*    PROJECT BREAKDOWN AND SECTION CANDIDATE/FINAL TABLES        *
003500*---------------------------------------------------------------*
003510     COPY LEADWK.
003520*===============================================================*
003530 PROCEDURE DIVISION.
003540*---------------------------------------------------------------*
003550 0000-MAIN-PROCESSING.
003560*---------------------------------------------------------------*
003570*    THE WHOLE-FILE READ/CLASSIFY PASS BUILDS FOUR CANDIDATE      *
003580*    TABLES IN WS-LEADWK; THE SORT SECTIONS (4000, 4100, 8700)    *
003590*    ONLY THEN RANK THEM, AND 5000 PRINTS FROM THE RANKED TABLES  *
003600*    -- NOTHING PRINTS UNTIL ALL THREE SORTS HAVE RUN, SO A       *
003610*    REPORT WITH NO LEADS SKIPS STRAIGHT TO 3900 INSTEAD.         *
003620*---------------------------------------------------------------*
003630     PERFORM 1000-INITIALIZE-RUN.
003640     PERFORM 2000-LOAD-LATEST-NOTES.
003650     PERFORM 3000-PROCESS-LEADS-FILE.
003660     IF WS-TOTAL-LEADS = ZERO
003670         PERFORM 3900-NO-LEADS-FOUND
003680     ELSE
003690         PERFORM 4000-SORT-NEW-LEADS
003700         PERFORM 4100-SORT-STALE-LEADS
003710         PERFORM 8700-SORT-PROJECT-TABLE
003720         PERFORM 5000-WRITE-REPORT
003730     END-IF.
003740     PERFORM 8000-CLOSE-FILES.
003750     GOBACK.
003760*---------------------------------------------------------------*
003770 1000-INITIALIZE-RUN.
003780*---------------------------------------------------------------*
003790     PERFORM 1100-OPEN-FILES.
003800     PERFORM 1200-READ-RUN-PARAMETERS.
003810     PERFORM 1300-RESOLVE-PARAMETER-DEFAULTS.
003820     PERFORM 1400-COMPUTE-RUN-JULIAN-DAY.
003830*---------------------------------------------------------------*
003840 1100-OPEN-FILES.
003850*---------------------------------------------------------------*
003860     MOVE 'N' TO LEADS-EOF-SWITCH.
003870     OPEN INPUT  LEADS-FILE.
003880     OPEN OUTPUT REPORT-FILE.
003890*---------------------------------------------------------------*
003900 1200-READ-RUN-PARAMETERS.
003910*---------------------------------------------------------------*
003920*    REQ LR-021 -- THE PARAMETER FILE IS ALSO OPTIONAL. A RUN    *
003930*    WITH NO PARAMETER CARD USES THE SHOP DEFAULTS BELOW.        *
003940*---------------------------------------------------------------*
003950     MOVE ZERO TO WS-DAYS-NEW.
003960     MOVE ZERO TO WS-DAYS-STALE.
003970     MOVE SPACES TO WS-CALC-DATE-STRING.
003980     OPEN INPUT PARAMS-FILE.
003990     IF PARAMS-FILE-OK
004000         READ PARAMS-FILE
004010             AT END
004020                 CONTINUE
004030             NOT AT END
004040                 MOVE PARM-DAYS-NEW   TO WS-DAYS-NEW
004050                 MOVE PARM-DAYS-STALE TO WS-DAYS-STALE
004060                 MOVE PARM-RUN-DATE   TO WS-CALC-DATE-STRING
004070         END-READ
004080         CLOSE PARAMS-FILE
004090     END-IF.
004100*---------------------------------------------------------------*
004110 1300-RESOLVE-PARAMETER-DEFAULTS.
004120*---------------------------------------------------------------*
004130*    REQ LR-031 -- A NON-NUMERIC PARAMETER FIELD (BLANK OR       *
004140*    GARBLED CARD) IS TREATED THE SAME AS A ZERO FIELD AND       *
004150*    FALLS BACK TO THE SHOP DEFAULT BELOW -- SEE THE PARAMETER    *
004160*    CARD LAYOUT IN PARAMS-RECORD ABOVE (PARM-DAYS-NEW/PARM-     *
004170*    DAYS-STALE).                                                *
004180     IF WS-DAYS-NEW NOT NUMERIC
004190         OR WS-DAYS-NEW = ZERO
004200         MOVE 10 TO WS-DAYS-NEW
004210     END-IF.
004220     IF WS-DAYS-STALE NOT NUMERIC
004230         OR WS-DAYS-STALE = ZERO
004240         MOVE 7 TO WS-DAYS-STALE
004250     END-IF.
004260*---------------------------------------------------------------*
004270 1400-COMPUTE-RUN-JULIAN-DAY.
004280*---------------------------------------------------------------*
004290*    IF NO USABLE RUN DATE WAS SUPPLIED ON THE PARAMETER CARD,   *
004300*    THE JULIAN-DAY ROUTINE BELOW IS GIVEN TODAY'S DATE FROM THE *
004310*    SYSTEM CLOCK. NO INTRINSIC FUNCTION IS USED -- THE CLOCK IS *
004320*    READ VIA ACCEPT FROM DATE, THE SAME AS THE SHOP HAS ALWAYS  *
004330*    DONE IT.                                                    *
004340*---------------------------------------------------------------*
004350     PERFORM 8050-VALIDATE-DATE-STRING.
004360     IF WS-CALC-DATE-INVALID
004370         PERFORM 1410-ACCEPT-TODAYS-DATE
004380     END-IF.
004390     PERFORM 8100-CALC-JULIAN-DAY.
004400     MOVE WS-CALC-JULIAN TO WS-RUN-JULIAN-DAY.
004410     MOVE WS-CALC-DATE-STRING TO WS-RUN-DATE-STRING.
004420*---------------------------------------------------------------*
004430 1410-ACCEPT-TODAYS-DATE.
004440*---------------------------------------------------------------*
004450     ACCEPT WS-ACCEPT-DATE FROM DATE.
004460     IF WS-ACCEPT-YY < 50
004470         COMPUTE WS-CALC-YYYY = 2000 + WS-ACCEPT-YY
004480     ELSE
004490         COMPUTE WS-CALC-YYYY = 1900 + WS-ACCEPT-YY
004500     END-IF.
004510     MOVE WS-ACCEPT-MM    TO WS-CALC-MM.
004520     MOVE WS-ACCEPT-DD    TO WS-CALC-DD.
004530*---------------------------------------------------------------*
004540 2000-LOAD-LATEST-NOTES.
004550*---------------------------------------------------------------*
004560     CALL 'LDNOTRD' USING NOTE-TABLE-SIZE, NOTE-TABLE.
004570*---------------------------------------------------------------*
004580 3000-PROCESS-LEADS-FILE.
004590*---------------------------------------------------------------*
004600*    PRIMING READ FOLLOWED BY A READ-PROCESS-READ LOOP -- SAME    *
004610*    SHAPE AS THE OLD UNEMQUE CARD PASS HAD, JUST RENAMED FOR      *
004620*    THE LEADS FILE.                                              *
004630*---------------------------------------------------------------*
004640     PERFORM 3100-READ-LEAD-RECORD.
004650     PERFORM 3200-CLASSIFY-LEAD-RECORD
004660         UNTIL LEADS-EOF.
004670*---------------------------------------------------------------*
004680 3100-READ-LEAD-RECORD.
004690*---------------------------------------------------------------*
004700     READ LEADS-FILE
004710         AT END
004720             SET LEADS-EOF TO TRUE
004730     END-READ.
004740*---------------------------------------------------------------*
004750 3200-CLASSIFY-LEAD-RECORD.
004760*---------------------------------------------------------------*
004770*    ONE LEAD RECORD IN, UP TO FOUR TABLE ENTRIES OUT -- A LEAD   *
004780*    CAN LAND IN THE NEW TABLE, THE STALE TABLE, THE SITE-VISIT   *
004790*    TABLE, AND THE HOT TABLE ALL AT ONCE, SINCE THE SECTIONS OF  *
004800*    THE REPORT ARE NOT MUTUALLY EXCLUSIVE VIEWS OF THE SAME DATA.*
004810*---------------------------------------------------------------*
004820     ADD 1 TO WS-TOTAL-LEADS.
004830     PERFORM 3210-APPLY-FIELD-DEFAULTS.
004840     PERFORM 8200-UPDATE-PROJECT-COUNT.
004850*    REQ LR-032 -- 3220 THRU 3260 ARE THE FOUR DATE/NOTE LOOKUPS
004860*    RUN FOR EVERY LEAD, IN ONE PASS, CALLED AS A SINGLE RANGE
004870*    THE SAME WAY THE OLD UNEMQUE CARD-EDIT CHAIN WAS CALLED.
004880     PERFORM 3220-LOOKUP-LATEST-NOTE THRU 3260-CHECK-UPDATED-DATE.
004890     PERFORM 8300-CHECK-SITE-VISIT-STATUS.
004900     PERFORM 8400-CHECK-HOT-STATUS.
004910     PERFORM 3270-CLASSIFY-NEW.
004920     PERFORM 3280-CLASSIFY-STALE.
004930     PERFORM 3290-CLASSIFY-SITEVISIT.
004940     PERFORM 3295-CLASSIFY-HOT.
004950     PERFORM 3100-READ-LEAD-RECORD.
004960*---------------------------------------------------------------*
004970 3210-APPLY-FIELD-DEFAULTS.
004980*---------------------------------------------------------------*
004990*    BLANK-NAME, BLANK-MOBILE AND BLANK-PROJECT FIELDS ARE FILLED *
005000*    WITH A DISPLAY DEFAULT HERE SO THE DETAIL LINES NEVER PRINT  *
005010*    A RUN OF SPACES -- SOURCE AND STATUS ARE NOT DEFAULTED SINCE *
005020*    THE SOURCE FILE IS EXPECTED TO ALWAYS CARRY THOSE TWO.       *
005030*---------------------------------------------------------------*
005040     MOVE LEAD-ID TO WS-CUR-LEAD-ID.
005050     IF LEAD-NAME = SPACES
005060         MOVE 'Unknown' TO WS-CUR-NAME
005070     ELSE
005080         MOVE LEAD-NAME TO WS-CUR-NAME
005090     END-IF.
005100     IF LEAD-MOBILE-NUMBER = SPACES
005110         MOVE 'N/A' TO WS-CUR-MOBILE
005120     ELSE
005130         MOVE LEAD-MOBILE-NUMBER TO WS-CUR-MOBILE
005140     END-IF.
005150     IF LEAD-PROJECT = SPACES
005160         MOVE 'N/A' TO WS-CUR-PROJECT
005170     ELSE
005180         MOVE LEAD-PROJECT TO WS-CUR-PROJECT
005190     END-IF.
005200     MOVE LEAD-SOURCE TO WS-CUR-SOURCE.
005210     MOVE LEAD-STATUS TO WS-CUR-STATUS.
005220     MOVE LEAD-NOTES  TO WS-CUR-NOTES.
005230*---------------------------------------------------------------*
005240 3220-LOOKUP-LATEST-NOTE.
005250*---------------------------------------------------------------*
005260*    A NOTE ONLY COUNTS AS THE "LATEST NOTE" WORTH PRINTING WHEN  *
005270*    THE TABLE HOLDS ONE FOR THIS LEAD-ID, IT IS NOT BLANK, AND IT*
005280*    DIFFERS FROM LEAD-NOTES -- OTHERWISE THE DETAIL LINE WOULD   *
005290*    JUST REPEAT THE SAME TEXT TWICE UNDER TWO DIFFERENT LABELS.  *
005300*---------------------------------------------------------------*
005310     PERFORM 8500-SEARCH-NOTE-TABLE.
005320     IF WS-LEAD-ID-FOUND
005330         AND NTE-CONTENT (NTE-IDX) NOT = SPACES
005340         AND NTE-CONTENT (NTE-IDX) NOT = WS-CUR-NOTES
005350         MOVE 'Y' TO WS-CUR-HAS-LATEST-NOTE
005360         MOVE NTE-CONTENT (NTE-IDX) TO WS-CUR-LATEST-NOTE
005370     ELSE
005380         MOVE 'N' TO WS-CUR-HAS-LATEST-NOTE
005390         MOVE SPACES TO WS-CUR-LATEST-NOTE
005400     END-IF.
005410*---------------------------------------------------------------*
005420 3230-CHECK-FOLLOWUP-DATE.
005430*---------------------------------------------------------------*
005440*    NEXT-FOLLOW-UP IS PRINTED, NEVER CLASSIFIED ON -- 8600 JUST *
005450*    TURNS THE RAW YYYY-MM-DD INTO THE DISPLAY FORM USED ON EVERY*
005460*    SECTION'S DETAIL LINE WHEN THE FIELD IS PRESENT.            *
005470*---------------------------------------------------------------*
005480     MOVE LEAD-NEXT-FOLLOW-UP TO WS-CALC-DATE-STRING.
005490     PERFORM 8600-FORMAT-DATE-DISPLAY.
005500     IF WS-CALC-DATE-VALID
005510         MOVE 'Y' TO WS-CUR-HAS-FOLLOWUP
005520         MOVE WS-FORMATTED-DATE TO WS-CUR-FOLLOWUP-DISP
005530     ELSE
005540         MOVE 'N' TO WS-CUR-HAS-FOLLOWUP
005550         MOVE SPACES TO WS-CUR-FOLLOWUP-DISP
005560     END-IF.
005570*---------------------------------------------------------------*
005580 3240-CHECK-SITE-VISIT-DATE.
005590*---------------------------------------------------------------*
005600*    WS-CUR-VISIT-DATE-RAW IS KEPT SEPARATE FROM THE DISPLAY FORM *
005610*    SO A PRESENT BUT UNPARSEABLE DATE STILL LEAVES SOMETHING IN  *
005620*    WS-CUR-VISIT-DATE-RAW, WHILE A TRULY BLANK FIELD LEAVES BOTH *
005630*    THE RAW AND DISPLAY FORMS SPACES -- REQ LR-038 HAS 5310      *
005640*    PRINT THE RAW FORM RATHER THAN DROP THE DATE SILENTLY.       *
005650*---------------------------------------------------------------*
005660     MOVE LEAD-SITE-VISIT-DATE TO WS-CALC-DATE-STRING.
005670     PERFORM 8600-FORMAT-DATE-DISPLAY.
005680     IF WS-CALC-DATE-VALID
005690         MOVE 'Y' TO WS-CUR-HAS-VISIT-DATE
005700         MOVE WS-FORMATTED-DATE TO WS-CUR-VISIT-DATE-DISP
005710         MOVE LEAD-SITE-VISIT-DATE TO WS-CUR-VISIT-DATE-RAW
005720     ELSE
005730         IF LEAD-SITE-VISIT-DATE = SPACES
005740             MOVE 'N' TO WS-CUR-HAS-VISIT-DATE
005750             MOVE SPACES TO WS-CUR-VISIT-DATE-DISP
005760             MOVE SPACES TO WS-CUR-VISIT-DATE-RAW
005770         ELSE
005780             MOVE 'N' TO WS-CUR-HAS-VISIT-DATE
005790             MOVE SPACES TO WS-CUR-VISIT-DATE-DISP
005800             MOVE LEAD-SITE-VISIT-DATE TO WS-CUR-VISIT-DATE-RAW
005810         END-IF
005820     END-IF.
005830*---------------------------------------------------------------*
005840 3250-CHECK-CREATED-DATE.
005850*---------------------------------------------------------------*
005860*    WS-JF-DAYS-SINCE IS A SHARED SCRATCH FIELD -- THIS PARAGRAPH *
005870*    AND 3260 BELOW BOTH COMPUTE INTO IT AND THEN MOVE THEIR OWN  *
005880*    RESULT STRAIGHT OUT TO -CREATED-DAYS OR -UPDATED-DAYS, SO    *
005890*    NEITHER PARAGRAPH SEES THE OTHER'S LEFTOVER VALUE.           *
005900*---------------------------------------------------------------*
005910     MOVE LEAD-CREATED-AT TO WS-CALC-DATE-STRING.
005920     PERFORM 8100-CALC-JULIAN-DAY.
005930     MOVE WS-CALC-VALID-SW TO WS-CUR-CREATED-VALID.
005940     IF WS-CALC-DATE-VALID
005950         COMPUTE WS-JF-DAYS-SINCE =
005960             WS-RUN-JULIAN-DAY - WS-CALC-JULIAN
005970         MOVE WS-JF-DAYS-SINCE TO WS-CUR-CREATED-DAYS
005980     ELSE
005990         MOVE ZERO TO WS-CUR-CREATED-DAYS
006000     END-IF.
006010*---------------------------------------------------------------*
006020 3260-CHECK-UPDATED-DATE.
006030*---------------------------------------------------------------*
006040*    SAME JULIAN-DAY TECHNIQUE AS 3250 ABOVE, RUN AGAINST THE     *
006050*    UPDATED-AT DATE INSTEAD OF CREATED-AT -- FEEDS 3280 BELOW,   *
006060*    NOT 3270.                                                    *
006070*---------------------------------------------------------------*
006080     MOVE LEAD-UPDATED-AT TO WS-CALC-DATE-STRING.
006090     PERFORM 8100-CALC-JULIAN-DAY.
006100     MOVE WS-CALC-VALID-SW TO WS-CUR-UPDATED-VALID.
006110     IF WS-CALC-DATE-VALID
006120         COMPUTE WS-JF-DAYS-SINCE =
006130             WS-RUN-JULIAN-DAY - WS-CALC-JULIAN
006140         MOVE WS-JF-DAYS-SINCE TO WS-CUR-UPDATED-DAYS
006150     ELSE
006160         MOVE ZERO TO WS-CUR-UPDATED-DAYS
006170     END-IF.
006180*---------------------------------------------------------------*
006190 3270-CLASSIFY-NEW.
006200*---------------------------------------------------------------*
006210*    A LEAD QUALIFIES FOR THE NEW-LEADS SECTION SOLELY ON THE     *
006220*    CREATED-AT AGE WINDOW (WS-DAYS-NEW, FROM THE RUN PARAMETERS  *
006230*    CARD) -- BUCKET AND STATUS ARE NOT CONSULTED HERE THE WAY    *
006240*    THEY ARE FOR STALE, BELOW.                                   *
006250     IF WS-CUR-CREATED-VALID = 'Y'
006260         AND WS-CUR-CREATED-DAYS <= WS-DAYS-NEW
006270         PERFORM 8910-APPEND-TO-NEW-TABLE
006280     END-IF.
006290*---------------------------------------------------------------*
006300 3280-CLASSIFY-STALE.
006310*---------------------------------------------------------------*
006320*    REQ LR-019 -- LEADS MARKED Lost/Junk ARE EXCLUDED FROM THE   *
006330*    STALE SECTION EVEN WHEN THEY HAVE GONE LONGER THAN           *
006340*    WS-DAYS-STALE SINCE THE LAST UPDATE, SINCE A DEAD LEAD IS NOT*
006350*    SOMETHING A REP NEEDS TO BE NUDGED TO FOLLOW UP ON.          *
006360     IF WS-CUR-UPDATED-VALID = 'Y'
006370         AND WS-CUR-UPDATED-DAYS > WS-DAYS-STALE
006380         AND LEAD-BUCKET NOT = 'Lost/Junk'
006390         PERFORM 8920-APPEND-TO-STALE-TABLE
006400     END-IF.
006410*---------------------------------------------------------------*
006420 3290-CLASSIFY-SITEVISIT.
006430*---------------------------------------------------------------*
006440*    WS-CUR-IS-SITE-VISIT WAS ALREADY DECIDED BACK IN 8300 BY     *
006450*    SCANNING THE STATUS TEXT -- THIS PARAGRAPH ONLY ACTS ON THE  *
006460*    FLAG, IT DOES NOT RE-EXAMINE THE STATUS ITSELF.              *
006470     IF WS-CUR-IS-SITE-VISIT = 'Y'
006480         PERFORM 8930-APPEND-TO-SITEVISIT-TABLE
006490     END-IF.
006500*---------------------------------------------------------------*
006510 3295-CLASSIFY-HOT.
006520*---------------------------------------------------------------*
006530*    LIKEWISE, WS-CUR-IS-HOT WAS ALREADY DECIDED IN 8400 -- BY    *
006540*    THE TIME CONTROL REACHES HERE THE SITE-VISIT SUPPRESSION     *
006550*    RULE HAS ALREADY BEEN APPLIED TO THE FLAG.                   *
006560     IF WS-CUR-IS-HOT = 'Y'
006570         PERFORM 8940-APPEND-TO-HOT-TABLE
006580     END-IF.
006590*---------------------------------------------------------------*
006600 3900-NO-LEADS-FOUND.
006610*---------------------------------------------------------------*
006620     MOVE SPACES TO WS-PRINT-LINE.
006630     STRING LBL-NO-LEADS-AT-ALL DELIMITED BY SIZE
006640         INTO WS-PRINT-LINE
006650     END-STRING.
006660     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
006670*===============================================================*
006680*    SORT SECTIONS -- SAME INPUT-PROCEDURE/OUTPUT-PROCEDURE      *
006690*    SHAPE HACKNWS2 USED TO PUT HEADLINES IN ORDER. ONLY A KEY   *
006700*    AND A BACK-REFERENCE INDEX GO THROUGH THE SORT, NOT THE     *
006710*    WHOLE CANDIDATE ROW.                                       *
006720*---------------------------------------------------------------*
006730 4000-SORT-NEW-LEADS SECTION.
006740*---------------------------------------------------------------*
006750 4000-START.
006760     SORT SRT-WORK-FILE
006770         ASCENDING KEY SRT-DAY-KEY
006780         INPUT PROCEDURE 4010-RELEASE-NEW-CANDIDATES
006790         OUTPUT PROCEDURE 4020-RETURN-NEW-FINAL.
006800*---------------------------------------------------------------*
006810 4010-RELEASE-NEW-CANDIDATES.
006820*---------------------------------------------------------------*
006830     IF WS-NEW-TABLE-SIZE > ZERO
006840         PERFORM 4011-RELEASE-ONE-NEW-CANDIDATE
006850             VARYING NTB-IDX FROM 1 BY 1
006860                 UNTIL NTB-IDX > WS-NEW-TABLE-SIZE
006870     END-IF.
006880*---------------------------------------------------------------*
006890 4011-RELEASE-ONE-NEW-CANDIDATE.
006900*---------------------------------------------------------------*
006910     MOVE NTB-CREATED-DAYS (NTB-IDX) TO SRT-DAY-KEY.
006920     SET SRT-BACK-INDEX TO NTB-IDX.
006930     RELEASE SRT-WORK-RECORD.
006940*---------------------------------------------------------------*
006950 4020-RETURN-NEW-FINAL.
006960*---------------------------------------------------------------*
006970     MOVE 'N' TO WS-SORT-RETURN-EOF.
006980     MOVE ZERO TO WS-NEW-FINAL-TABLE-SIZE.
006990     PERFORM 4021-RETURN-ONE-NEW-FINAL
007000         UNTIL WS-SORT-RETURN-EOF = 'Y'.
007010*---------------------------------------------------------------*
007020 4021-RETURN-ONE-NEW-FINAL.
007030*---------------------------------------------------------------*
007040*    REQ LR-032 -- EOF BRANCH IS A GO TO PAST THE REST OF THE     *
007050*    PARAGRAPH, THE SAME EOF-EXIT STYLE THE SHOP USED ON THE OLD  *
007060*    UNEM/UNEMQUE CARD-READ CHAINS, RATHER THAN A SCOPED NOT-AT-  *
007070*    END CLAUSE.                                                 *
007080     RETURN SRT-WORK-FILE
007090         AT END
007100             MOVE 'Y' TO WS-SORT-RETURN-EOF
007110             GO TO 4021-EXIT
007120     END-RETURN.
007130     ADD 1 TO WS-NEW-FINAL-TABLE-SIZE.
007140     SET NTB-IDX TO SRT-BACK-INDEX.
007150     SET NFB-IDX TO WS-NEW-FINAL-TABLE-SIZE.
007160     MOVE NTB-ENTRY (NTB-IDX) TO NFB-ENTRY (NFB-IDX).
007170 4021-EXIT.
007180     EXIT.
007190*---------------------------------------------------------------*
007200 4100-SORT-STALE-LEADS SECTION.
007210*---------------------------------------------------------------*
007220*    SAME RELEASE/SORT/RETURN SHAPE AS 4000 ABOVE BUT KEYED       *
007230*    DESCENDING SO THE STALEST LEAD (HIGHEST DAYS-SINCE-UPDATE)   *
007240*    RETURNS FIRST -- 4121 BELOW USES THE SCOPED NOT-AT-END       *
007250*    CLAUSE RATHER THAN THE GO-TO EOF EXIT 4021 USED, SINCE THIS  *
007260*    RETURN HAS NO PASS-BACK INDEX WORK THAT NEEDS SKIPPING.      *
007270 4100-START.
007280     MOVE 'N' TO WS-SORT-RETURN-EOF.
007290     SORT SRT-WORK-FILE
007300         DESCENDING KEY SRT-DAY-KEY
007310         INPUT PROCEDURE 4110-RELEASE-STALE-CANDIDATES
007320         OUTPUT PROCEDURE 4120-RETURN-STALE-FINAL.
007330*---------------------------------------------------------------*
007340 4110-RELEASE-STALE-CANDIDATES.
007350*---------------------------------------------------------------*
007360     IF WS-STALE-TABLE-SIZE > ZERO
007370         PERFORM 4111-RELEASE-ONE-STALE-CANDIDATE
007380             VARYING STB-IDX FROM 1 BY 1
007390                 UNTIL STB-IDX > WS-STALE-TABLE-SIZE
007400     END-IF.
007410*---------------------------------------------------------------*
007420 4111-RELEASE-ONE-STALE-CANDIDATE.
007430*---------------------------------------------------------------*
007440     MOVE STB-UPDATED-DAYS (STB-IDX) TO SRT-DAY-KEY.
007450     SET SRT-BACK-INDEX TO STB-IDX.
007460     RELEASE SRT-WORK-RECORD.
007470*---------------------------------------------------------------*
007480 4120-RETURN-STALE-FINAL.
007490*---------------------------------------------------------------*
007500     MOVE ZERO TO WS-STALE-FINAL-TABLE-SIZE.
007510     PERFORM 4121-RETURN-ONE-STALE-FINAL
007520         UNTIL WS-SORT-RETURN-EOF = 'Y'.
007530*---------------------------------------------------------------*
007540 4121-RETURN-ONE-STALE-FINAL.
007550*---------------------------------------------------------------*
007560     RETURN SRT-WORK-FILE
007570         AT END
007580             MOVE 'Y' TO WS-SORT-RETURN-EOF
007590         NOT AT END
007600             ADD 1 TO WS-STALE-FINAL-TABLE-SIZE
007610             SET STB-IDX TO SRT-BACK-INDEX
007620             SET SFB-IDX TO WS-STALE-FINAL-TABLE-SIZE
007630             MOVE STB-ENTRY (STB-IDX) TO SFB-ENTRY (SFB-IDX)
007640     END-RETURN.
007650*===============================================================*
007660 5000-WRITE-REPORT SECTION.
007670*---------------------------------------------------------------*
007680*    FOUR SECTIONS PRINT IN A FIXED ORDER -- NEW, SITE VISIT,     *
007690*    HOT, STALE -- REGARDLESS OF HOW MANY ENTRIES EACH TABLE      *
007700*    HOLDS; AN EMPTY TABLE STILL GETS A BANNER AND AN "EMPTY"     *
007710*    MESSAGE LINE RATHER THAN BEING SKIPPED ENTIRELY.             *
007720*---------------------------------------------------------------*
007730 5000-START.
007740     PERFORM 5100-WRITE-HEADER-BLOCK.
007750     PERFORM 5200-WRITE-NEW-SECTION.
007760     PERFORM 5300-WRITE-SITEVISIT-SECTION.
007770     PERFORM 5400-WRITE-HOT-SECTION.
007780     PERFORM 5500-WRITE-STALE-SECTION.
007790*---------------------------------------------------------------*
007800 5100-WRITE-HEADER-BLOCK.
007810*---------------------------------------------------------------*
007820*    REQ LR-031 -- HEADER DATE PRINTS "MON DD, YYYY", THE SAME   *
007830*    FORMAT 8600 ALREADY GIVES THE SITE-VISIT AND FOLLOW-UP      *
007840*    DATES ON THE DETAIL LINES. WS-RUN-DATE-STRING WAS SAVED     *
007850*    OFF BACK IN 1400 SO THIS STILL WORKS AFTER WS-CALC-DATE-    *
007860*    STRING HAS BEEN REUSED FOR EVERY LEAD PROCESSED SINCE.      *
007870     MOVE WS-RUN-DATE-STRING TO WS-CALC-DATE-STRING.
007880     PERFORM 8600-FORMAT-DATE-DISPLAY.
007890     MOVE SPACES TO WS-PRINT-LINE.
007900     STRING LBL-HEADER-TITLE DELIMITED BY SIZE
007910         WS-FORMATTED-DATE DELIMITED BY SIZE
007920         INTO WS-PRINT-LINE
007930     END-STRING.
007940     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
007950     MOVE SPACES TO WS-PRINT-LINE.
007960     STRING LBL-HEADER-RULE DELIMITED BY SIZE
007970         INTO WS-PRINT-LINE
007980     END-STRING.
007990     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
008000     MOVE WS-TOTAL-LEADS TO RPT-COUNT-EDIT.
008010     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
008020     MOVE SPACES TO WS-PRINT-LINE.
008030     STRING LBL-TOTAL-LEADS DELIMITED BY SIZE
008040         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
008050             DELIMITED BY SIZE
008060         INTO WS-PRINT-LINE
008070     END-STRING.
008080     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
008090     PERFORM 5110-WRITE-PROJECT-BREAKDOWN.
008100*---------------------------------------------------------------*
008110 5110-WRITE-PROJECT-BREAKDOWN.
008120*---------------------------------------------------------------*
008130*    WS-PROJECT-TABLE WAS ALREADY RANKED HIGH TALLY TO LOW BY    *
008140*    8700-SORT-PROJECT-TABLE SECTION BEFORE THIS PARAGRAPH EVER  *
008150*    RUNS -- THIS PARAGRAPH ONLY FORMATS AND PRINTS THE ONE      *
008160*    SUMMARY LINE, IT DOES NOT ITSELF REORDER ANYTHING.          *
008170     MOVE SPACES TO WS-PRINT-LINE.
008180     MOVE LBL-BY-PROJECT TO WS-PRINT-LINE (1:12).
008190     MOVE 13 TO WS-PROJECT-LINE-PTR.
008200     IF WS-PROJECT-TABLE-SIZE > ZERO
008210         PERFORM 5120-APPEND-PROJECT-ENTRY
008220             VARYING PRJ-IDX FROM 1 BY 1
008230                 UNTIL PRJ-IDX > WS-PROJECT-TABLE-SIZE
008240     END-IF.
008250     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
008260*---------------------------------------------------------------*
008270 5120-APPEND-PROJECT-ENTRY.
008280*---------------------------------------------------------------*
008290*    BUILDS ONE "ProjectName: NN" SEGMENT OF THE BY-PROJECT LINE *
008300*    AND STRINGS IT ONTO WS-PRINT-LINE AT WS-PROJECT-LINE-PTR.   *
008310*    REQ LR-028 CHANGED THE SEPARATOR FROM A COMMA TO THE " | "  *
008320*    HELD IN LBL-PROJECT-SEP, ONLY INSERTED BEFORE THE SECOND    *
008330*    AND LATER ENTRIES SO THE LINE DOES NOT OPEN WITH A SEPARATOR*
008340*    THE TRIM/EDIT WORK IS FARMED OUT TO 8810 AND 8820 SINCE THE *
008350*    SAME TRIM-AND-EDIT STEPS ARE ALSO NEEDED BY THE BANNER      *
008360*    LINES IN THE 5200-5500 SERIES.                              *
008370*---------------------------------------------------------------*
008380     MOVE SPACES TO WS-TRIM-SOURCE.
008390     MOVE WS-PROJECT-NAME (PRJ-IDX) TO WS-TRIM-SOURCE (1:20).
008400     PERFORM 8810-CALC-TRIM-LENGTH.
008410     MOVE WS-PROJECT-TALLY (PRJ-IDX) TO RPT-COUNT-EDIT.
008420     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
008430     IF PRJ-IDX > 1
008440         STRING LBL-PROJECT-SEP DELIMITED BY SIZE
008450             INTO WS-PRINT-LINE
008460             WITH POINTER WS-PROJECT-LINE-PTR
008470         END-STRING
008480     END-IF.
008490     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
008500         ': ' DELIMITED BY SIZE
008510         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
008520             DELIMITED BY SIZE
008530         INTO WS-PRINT-LINE
008540         WITH POINTER WS-PROJECT-LINE-PTR
008550     END-STRING.
008560*---------------------------------------------------------------*
008570 5200-WRITE-NEW-SECTION.
008580*---------------------------------------------------------------*
008590*    BANNER LINE READS "New Leads - Last NNd (MM)" -- NN COMES   *
008600*    FROM THE RUN-PARAMETER DAYS-NEW WINDOW, MM FROM THE FINAL    *
008610*    TABLE SIZE AFTER 4000-SORT-NEW-LEADS SECTION HAS ALREADY     *
008620*    RELEASED, SORTED AND RETURNED THE CANDIDATE ENTRIES.         *
008630*---------------------------------------------------------------*
008640     MOVE WS-DAYS-NEW TO RPT-DAYS-EDIT.
008650     PERFORM 8830-CALC-DAYS-EDIT-TRIM.
008660     MOVE WS-NEW-FINAL-TABLE-SIZE TO RPT-COUNT-EDIT.
008670     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
008680     MOVE SPACES TO WS-PRINT-LINE.
008690     STRING LBL-NEW-BANNER-PRE DELIMITED BY SIZE
008700         RPT-DAYS-EDIT (WS-DAYS-POS:WS-DAYS-LEN)
008710             DELIMITED BY SIZE
008720         LBL-NEW-BANNER-MID DELIMITED BY SIZE
008730         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
008740             DELIMITED BY SIZE
008750         LBL-BANNER-CLOSE DELIMITED BY SIZE
008760         INTO WS-PRINT-LINE
008770     END-STRING.
008780     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
008790     IF WS-NEW-FINAL-TABLE-SIZE = ZERO
008800         MOVE SPACES TO WS-PRINT-LINE
008810         MOVE LBL-EMPTY-NEW TO WS-PRINT-LINE (1:32)
008820         WRITE REPORT-RECORD FROM WS-PRINT-LINE
008830     ELSE
008840         PERFORM 5210-WRITE-ONE-NEW-LEAD
008850             VARYING NFB-IDX FROM 1 BY 1
008860                 UNTIL NFB-IDX > WS-NEW-FINAL-TABLE-SIZE
008870     END-IF.
008880*---------------------------------------------------------------*
008890 5210-WRITE-ONE-NEW-LEAD.
008900*---------------------------------------------------------------*
008910*    NFB-ENTRY FIELDS ARE FANNED OUT INTO WS-DTL-WORK BEFORE      *
008920*    5600 PRINTS THE BULLET LINE, THEN THE "Added NNNd ago" LINE  *
008930*    IS BUILT DIRECTLY HERE SINCE IT IS UNIQUE TO THE NEW SECTION.*
008940*---------------------------------------------------------------*
008950     MOVE NFB-NAME (NFB-IDX)         TO WS-DTL-NAME.
008960     MOVE NFB-MOBILE (NFB-IDX)       TO WS-DTL-MOBILE.
008970     MOVE NFB-PROJECT (NFB-IDX)      TO WS-DTL-PROJECT.
008980     MOVE NFB-SOURCE (NFB-IDX)       TO WS-DTL-SOURCE.
008990     MOVE NFB-STATUS (NFB-IDX)       TO WS-DTL-STATUS.
009000     MOVE NFB-NOTES-DISPLAY (NFB-IDX) TO WS-DTL-NOTES.
009010     MOVE NFB-HAS-LATEST-NOTE (NFB-IDX) TO WS-DTL-HAS-LATEST-NOTE.
009020     MOVE NFB-LATEST-NOTE (NFB-IDX)   TO WS-DTL-LATEST-NOTE.
009030     MOVE NFB-HAS-FOLLOWUP (NFB-IDX)  TO WS-DTL-HAS-FOLLOWUP.
009040     MOVE NFB-FOLLOWUP-DISPLAY (NFB-IDX) TO WS-DTL-FOLLOWUP-DISP.
009050     PERFORM 5600-WRITE-DETAIL-BULLET.
009060     MOVE NFB-CREATED-DAYS (NFB-IDX) TO RPT-DAYS-EDIT.
009070     PERFORM 8830-CALC-DAYS-EDIT-TRIM.
009080     MOVE SPACES TO WS-PRINT-LINE.
009090     STRING LBL-ADDED-PRE DELIMITED BY SIZE
009100         RPT-DAYS-EDIT (WS-DAYS-POS:WS-DAYS-LEN)
009110             DELIMITED BY SIZE
009120         LBL-DAYS-AGO-SUF DELIMITED BY SIZE
009130         INTO WS-PRINT-LINE
009140     END-STRING.
009150     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
009160     PERFORM 5650-WRITE-DETAIL-SUBLINES.
009170*---------------------------------------------------------------*
009180 5300-WRITE-SITEVISIT-SECTION.
009190*---------------------------------------------------------------*
009200*    UNLIKE 5200 AND 5500, THIS BANNER CARRIES NO DAY-WINDOW      *
009210*    FIGURE -- SITE-VISIT MEMBERSHIP IS DECIDED BY STATUS TEXT,   *
009220*    NOT BY AGE, SO THE LABEL IS JUST A COUNT.                    *
009230*---------------------------------------------------------------*
009240     MOVE WS-SITEVISIT-TABLE-SIZE TO RPT-COUNT-EDIT.
009250     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
009260     MOVE SPACES TO WS-PRINT-LINE.
009270     STRING LBL-SITEVISIT-BANNER DELIMITED BY SIZE
009280         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
009290             DELIMITED BY SIZE
009300         LBL-BANNER-CLOSE DELIMITED BY SIZE
009310         INTO WS-PRINT-LINE
009320     END-STRING.
009330     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
009340     IF WS-SITEVISIT-TABLE-SIZE = ZERO
009350         MOVE SPACES TO WS-PRINT-LINE
009360         MOVE LBL-EMPTY-SITEVISIT TO WS-PRINT-LINE (1:37)
009370         WRITE REPORT-RECORD FROM WS-PRINT-LINE
009380     ELSE
009390         PERFORM 5310-WRITE-ONE-SITEVISIT-LEAD
009400             VARYING VTB-IDX FROM 1 BY 1
009410                 UNTIL VTB-IDX > WS-SITEVISIT-TABLE-SIZE
009420     END-IF.
009430*---------------------------------------------------------------*
009440 5310-WRITE-ONE-SITEVISIT-LEAD.
009450*---------------------------------------------------------------*
009460*    THREE CASES ON THE TRAILING "Site visit" LINE -- "ON          *
009470*    MM/DD/YYYY" WHEN VTB-HAS-VISIT-DATE CAME OVER 'Y' FROM 3240;   *
009480*    "ON " PLUS THE RAW STRING WHEN THE DATE WAS PRESENT BUT        *
009490*    FAILED THE 8050 EDIT (REQ LR-038); BARE "Site visit" ONLY      *
009500*    WHEN THE FIELD WAS TRULY BLANK ON THE MASTER.                  *
009510*---------------------------------------------------------------*
009520     MOVE VTB-NAME (VTB-IDX)         TO WS-DTL-NAME.
009530     MOVE VTB-MOBILE (VTB-IDX)       TO WS-DTL-MOBILE.
009540     MOVE VTB-PROJECT (VTB-IDX)      TO WS-DTL-PROJECT.
009550     MOVE VTB-SOURCE (VTB-IDX)       TO WS-DTL-SOURCE.
009560     MOVE VTB-STATUS (VTB-IDX)       TO WS-DTL-STATUS.
009570     MOVE VTB-NOTES-DISPLAY (VTB-IDX) TO WS-DTL-NOTES.
009580     MOVE VTB-HAS-LATEST-NOTE (VTB-IDX) TO WS-DTL-HAS-LATEST-NOTE.
009590     MOVE VTB-LATEST-NOTE (VTB-IDX)   TO WS-DTL-LATEST-NOTE.
009600     MOVE VTB-HAS-FOLLOWUP (VTB-IDX)  TO WS-DTL-HAS-FOLLOWUP.
009610     MOVE VTB-FOLLOWUP-DISPLAY (VTB-IDX) TO WS-DTL-FOLLOWUP-DISP.
009620     PERFORM 5600-WRITE-DETAIL-BULLET.
009630     MOVE SPACES TO WS-PRINT-LINE.
009640     IF VTB-HAS-VISIT-DATE (VTB-IDX) = 'Y'
009650         STRING LBL-SITE-VISIT DELIMITED BY SIZE
009660             LBL-SITE-VISIT-ON DELIMITED BY SIZE
009670             VTB-VISIT-DATE-DISP (VTB-IDX) DELIMITED BY SIZE
009680             INTO WS-PRINT-LINE
009690         END-STRING
009700     ELSE
009710         IF VTB-VISIT-DATE-RAW (VTB-IDX) NOT = SPACES
009720*            DATE WAS ON THE MASTER BUT FAILED THE 8050 EDIT --
009730*            PRINT IT RAW RATHER THAN SILENTLY DROPPING IT.
009740             STRING LBL-SITE-VISIT DELIMITED BY SIZE
009750                 LBL-SITE-VISIT-ON DELIMITED BY SIZE
009760                 VTB-VISIT-DATE-RAW (VTB-IDX) DELIMITED BY SIZE
009770                 INTO WS-PRINT-LINE
009780             END-STRING
009790         ELSE
009800             STRING LBL-SITE-VISIT DELIMITED BY SIZE
009810                 INTO WS-PRINT-LINE
009820             END-STRING
009830         END-IF
009840     END-IF.
009850     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
009860     PERFORM 5650-WRITE-DETAIL-SUBLINES.
009870*---------------------------------------------------------------*
009880 5400-WRITE-HOT-SECTION.
009890*---------------------------------------------------------------*
009900*    HOT TABLE HOLDS NO SORT KEY AND IS NEVER PASSED THROUGH A    *
009910*    SORT/RETURN PAIR THE WAY NEW AND STALE ARE -- IT PRINTS IN   *
009920*    THE SAME ORDER THE LEADS FILE WAS READ.                      *
009930*---------------------------------------------------------------*
009940     MOVE WS-HOT-TABLE-SIZE TO RPT-COUNT-EDIT.
009950     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
009960     MOVE SPACES TO WS-PRINT-LINE.
009970     STRING LBL-HOT-BANNER DELIMITED BY SIZE
009980         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
009990             DELIMITED BY SIZE
010000         LBL-BANNER-CLOSE DELIMITED BY SIZE
010010         INTO WS-PRINT-LINE
010020     END-STRING.
010030     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
010040     IF WS-HOT-TABLE-SIZE = ZERO
010050         MOVE SPACES TO WS-PRINT-LINE
010060         MOVE LBL-EMPTY-HOT TO WS-PRINT-LINE (1:28)
010070         WRITE REPORT-RECORD FROM WS-PRINT-LINE
010080     ELSE
010090         PERFORM 5410-WRITE-ONE-HOT-LEAD
010100             VARYING HTB-IDX FROM 1 BY 1
010110                 UNTIL HTB-IDX > WS-HOT-TABLE-SIZE
010120     END-IF.
010130*---------------------------------------------------------------*
010140 5410-WRITE-ONE-HOT-LEAD.
010150*---------------------------------------------------------------*
010160*    SHORTEST OF THE FOUR WRITE-ONE PARAGRAPHS -- HOT LEADS CARRY *
010170*    NO EXTRA AGE OR DATE LINE OF THEIR OWN, JUST THE BULLET AND  *
010180*    WHATEVER 5650 PRINTS FOR NOTES/FOLLOW-UP.                    *
010190*---------------------------------------------------------------*
010200     MOVE HTB-NAME (HTB-IDX)         TO WS-DTL-NAME.
010210     MOVE HTB-MOBILE (HTB-IDX)       TO WS-DTL-MOBILE.
010220     MOVE HTB-PROJECT (HTB-IDX)      TO WS-DTL-PROJECT.
010230     MOVE HTB-SOURCE (HTB-IDX)       TO WS-DTL-SOURCE.
010240     MOVE HTB-STATUS (HTB-IDX)       TO WS-DTL-STATUS.
010250     MOVE HTB-NOTES-DISPLAY (HTB-IDX) TO WS-DTL-NOTES.
010260     MOVE HTB-HAS-LATEST-NOTE (HTB-IDX) TO WS-DTL-HAS-LATEST-NOTE.
010270     MOVE HTB-LATEST-NOTE (HTB-IDX)   TO WS-DTL-LATEST-NOTE.
010280     MOVE HTB-HAS-FOLLOWUP (HTB-IDX)  TO WS-DTL-HAS-FOLLOWUP.
010290     MOVE HTB-FOLLOWUP-DISPLAY (HTB-IDX) TO WS-DTL-FOLLOWUP-DISP.
010300     PERFORM 5600-WRITE-DETAIL-BULLET.
010310     PERFORM 5650-WRITE-DETAIL-SUBLINES.
010320*---------------------------------------------------------------*
010330 5500-WRITE-STALE-SECTION.
010340*---------------------------------------------------------------*
010350*    REQ LR-019 CAPS THE DETAIL LISTING AT 15 STALE LEADS EVEN    *
010360*    THOUGH THE BANNER COUNT SHOWS THE FULL FINAL-TABLE SIZE --   *
010370*    THE REMAINDER IS SUMMARIZED BY 5520 BELOW RATHER THAN PRINTED*
010380*    LEAD BY LEAD, TO KEEP A BAD RUN FROM PAPERING THE REPORT.    *
010390*---------------------------------------------------------------*
010400     MOVE WS-DAYS-STALE TO RPT-DAYS-EDIT.
010410     PERFORM 8830-CALC-DAYS-EDIT-TRIM.
010420     MOVE WS-STALE-FINAL-TABLE-SIZE TO RPT-COUNT-EDIT.
010430     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
010440     MOVE SPACES TO WS-PRINT-LINE.
010450     STRING LBL-STALE-BANNER-PRE DELIMITED BY SIZE
010460         RPT-DAYS-EDIT (WS-DAYS-POS:WS-DAYS-LEN)
010470             DELIMITED BY SIZE
010480         LBL-STALE-BANNER-MID DELIMITED BY SIZE
010490         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
010500             DELIMITED BY SIZE
010510         LBL-BANNER-CLOSE DELIMITED BY SIZE
010520         INTO WS-PRINT-LINE
010530     END-STRING.
010540     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
010550     MOVE ZERO TO WS-STALE-PRINTED-COUNT.
010560     IF WS-STALE-FINAL-TABLE-SIZE = ZERO
010570         MOVE SPACES TO WS-PRINT-LINE
010580         MOVE LBL-EMPTY-STALE TO WS-PRINT-LINE (1:28)
010590         WRITE REPORT-RECORD FROM WS-PRINT-LINE
010600     ELSE
010610         PERFORM 5510-WRITE-ONE-STALE-LEAD
010620             VARYING SFB-IDX FROM 1 BY 1
010630                 UNTIL SFB-IDX > WS-STALE-FINAL-TABLE-SIZE
010640                    OR WS-STALE-PRINTED-COUNT = 15
010650         IF WS-STALE-FINAL-TABLE-SIZE > 15
010660             PERFORM 5520-WRITE-STALE-TRAILER
010670         END-IF
010680     END-IF.
010690*---------------------------------------------------------------*
010700 5510-WRITE-ONE-STALE-LEAD.
010710*---------------------------------------------------------------*
010720*    WS-STALE-PRINTED-COUNT IS THE RUNNING TALLY THE 15-LEAD CAP  *
010730*    IN 5500'S PERFORM...VARYING IS WATCHING -- BUMPED HERE SO    *
010740*    THE LOOP STOPS AFTER THE FIFTEENTH DETAIL LINE IS WRITTEN.   *
010750*---------------------------------------------------------------*
010760     ADD 1 TO WS-STALE-PRINTED-COUNT.
010770*    COPIES THE TABLE ENTRY DOWN INTO THE SHARED WS-DTL- WORK AREA *
010780*    SO 5600 AND 5650 -- WHICH ALSO SERVE 5210/5310/5410 -- CAN    *
010790*    STAY IGNORANT OF WHICH OF THE FOUR TABLES THEY WERE CALLED    *
010800*    FOR.                                                         *
010810     MOVE SFB-NAME (SFB-IDX)         TO WS-DTL-NAME.
010820     MOVE SFB-MOBILE (SFB-IDX)       TO WS-DTL-MOBILE.
010830     MOVE SFB-PROJECT (SFB-IDX)      TO WS-DTL-PROJECT.
010840     MOVE SFB-SOURCE (SFB-IDX)       TO WS-DTL-SOURCE.
010850     MOVE SFB-STATUS (SFB-IDX)       TO WS-DTL-STATUS.
010860     MOVE SFB-NOTES-DISPLAY (SFB-IDX) TO WS-DTL-NOTES.
010870     MOVE SFB-HAS-LATEST-NOTE (SFB-IDX) TO WS-DTL-HAS-LATEST-NOTE.
010880     MOVE SFB-LATEST-NOTE (SFB-IDX)   TO WS-DTL-LATEST-NOTE.
010890     MOVE SFB-HAS-FOLLOWUP (SFB-IDX)  TO WS-DTL-HAS-FOLLOWUP.
010900     MOVE SFB-FOLLOWUP-DISPLAY (SFB-IDX) TO WS-DTL-FOLLOWUP-DISP.
010910     PERFORM 5600-WRITE-DETAIL-BULLET.
010920     MOVE SFB-UPDATED-DAYS (SFB-IDX) TO RPT-DAYS-EDIT.
010930     PERFORM 8830-CALC-DAYS-EDIT-TRIM.
010940     MOVE SPACES TO WS-PRINT-LINE.
010950     STRING LBL-LAST-UPD-PRE DELIMITED BY SIZE
010960         RPT-DAYS-EDIT (WS-DAYS-POS:WS-DAYS-LEN)
010970             DELIMITED BY SIZE
010980         LBL-DAYS-AGO-SUF DELIMITED BY SIZE
010990         INTO WS-PRINT-LINE
011000     END-STRING.
011010     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
011020     PERFORM 5650-WRITE-DETAIL-SUBLINES.
011030*---------------------------------------------------------------*
011040 5520-WRITE-STALE-TRAILER.
011050*---------------------------------------------------------------*
011060     COMPUTE RPT-COUNT-EDIT =
011070         WS-STALE-FINAL-TABLE-SIZE - 15.
011080     PERFORM 8820-CALC-COUNT-EDIT-TRIM.
011090     MOVE SPACES TO WS-PRINT-LINE.
011100     STRING LBL-STALE-TRAILER-PRE DELIMITED BY SIZE
011110         RPT-COUNT-EDIT (WS-COUNT-POS:WS-COUNT-LEN)
011120             DELIMITED BY SIZE
011130         LBL-STALE-TRAILER-SUF DELIMITED BY SIZE
011140         INTO WS-PRINT-LINE
011150     END-STRING.
011160     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
011170*---------------------------------------------------------------*
011180 5600-WRITE-DETAIL-BULLET.
011190*---------------------------------------------------------------*
011200*    NAME/MOBILE/PROJECT ARE ALWAYS PRINTED -- SOURCE AND STATUS  *
011210*    ARE ONLY ADDED TO THE LINE, IN ORDER, WHEN THEY TRIM TO A    *
011220*    NON-ZERO LENGTH, SO THE FOUR-WAY NESTED IF BELOW PICKS ONE   *
011230*    OF THE FOUR POSSIBLE STRING COMBINATIONS RATHER THAN STRING- *
011240*    ING A TRAILING " | " ONTO A MISSING FIELD.                   *
011250*---------------------------------------------------------------*
011260*    EACH OF THE FIVE CANDIDATE FIELDS IS RUN THROUGH THE SAME     *
011270*    LOAD-INTO-WS-TRIM-SOURCE / CALL-8810 / SAVE-THE-LENGTH DANCE  *
011280*    -- THE SAVED -LEN FIELDS ARE WHAT LETS THE STRING VERBS BELOW *
011290*    REFERENCE AN EXACT (1:LEN) SUBSTRING RATHER THAN THE WHOLE,   *
011300*    BLANK-PADDED PIC X FIELD.                                     *
011310     MOVE SPACES TO WS-TRIM-SOURCE.
011320     MOVE WS-DTL-NAME TO WS-TRIM-SOURCE (1:30).
011330     PERFORM 8810-CALC-TRIM-LENGTH.
011340     MOVE WS-TRIM-LEN TO WS-NAME-LEN.
011350     MOVE SPACES TO WS-TRIM-SOURCE.
011360     MOVE WS-DTL-MOBILE TO WS-TRIM-SOURCE (1:15).
011370     PERFORM 8810-CALC-TRIM-LENGTH.
011380     MOVE WS-TRIM-LEN TO WS-MOBILE-LEN.
011390     MOVE SPACES TO WS-TRIM-SOURCE.
011400     MOVE WS-DTL-PROJECT TO WS-TRIM-SOURCE (1:20).
011410     PERFORM 8810-CALC-TRIM-LENGTH.
011420     MOVE WS-TRIM-LEN TO WS-PROJECT-LEN.
011430     MOVE SPACES TO WS-TRIM-SOURCE.
011440     MOVE WS-DTL-SOURCE TO WS-TRIM-SOURCE (1:20).
011450     PERFORM 8810-CALC-TRIM-LENGTH.
011460     MOVE WS-TRIM-LEN TO WS-SOURCE-LEN.
011470     MOVE SPACES TO WS-TRIM-SOURCE.
011480     MOVE WS-DTL-STATUS TO WS-TRIM-SOURCE (1:30).
011490     PERFORM 8810-CALC-TRIM-LENGTH.
011500     MOVE WS-TRIM-LEN TO WS-STATUS-LEN.
011510     MOVE SPACES TO WS-PRINT-LINE.
011520*    NAME | MOBILE | PROJECT ONLY -- NEITHER SOURCE NOR STATUS      *
011530*    TRIMMED TO A NON-ZERO LENGTH.                                 *
011540     IF WS-SOURCE-LEN = ZERO AND WS-STATUS-LEN = ZERO
011550         STRING LBL-DETAIL-PREFIX DELIMITED BY SIZE
011560             WS-DTL-NAME (1:WS-NAME-LEN) DELIMITED BY SIZE
011570             LBL-FIELD-SEP DELIMITED BY SIZE
011580             WS-DTL-MOBILE (1:WS-MOBILE-LEN) DELIMITED BY SIZE
011590             LBL-FIELD-SEP DELIMITED BY SIZE
011600             WS-DTL-PROJECT (1:WS-PROJECT-LEN) DELIMITED BY SIZE
011610             INTO WS-PRINT-LINE
011620         END-STRING
011630     ELSE
011640*    ADDS SOURCE, STATUS STILL BLANK.                              *
011650         IF WS-SOURCE-LEN > ZERO AND WS-STATUS-LEN = ZERO
011660             STRING LBL-DETAIL-PREFIX DELIMITED BY SIZE
011670                 WS-DTL-NAME (1:WS-NAME-LEN) DELIMITED BY SIZE
011680                 LBL-FIELD-SEP DELIMITED BY SIZE
011690                 WS-DTL-MOBILE (1:WS-MOBILE-LEN) DELIMITED BY SIZE
011700                 LBL-FIELD-SEP DELIMITED BY SIZE
011710                 WS-DTL-PROJECT (1:WS-PROJECT-LEN)
011720                     DELIMITED BY SIZE
011730                 LBL-FIELD-SEP DELIMITED BY SIZE
011740                 WS-DTL-SOURCE (1:WS-SOURCE-LEN)
011750                     DELIMITED BY SIZE
011760                 INTO WS-PRINT-LINE
011770             END-STRING
011780         ELSE
011790*    ADDS STATUS, SOURCE STILL BLANK.                              *
011800             IF WS-SOURCE-LEN = ZERO AND WS-STATUS-LEN > ZERO
011810                 STRING LBL-DETAIL-PREFIX DELIMITED BY SIZE
011820                     WS-DTL-NAME (1:WS-NAME-LEN)
011830                         DELIMITED BY SIZE
011840                     LBL-FIELD-SEP DELIMITED BY SIZE
011850                     WS-DTL-MOBILE (1:WS-MOBILE-LEN)
011860                         DELIMITED BY SIZE
011870                     LBL-FIELD-SEP DELIMITED BY SIZE
011880                     WS-DTL-PROJECT (1:WS-PROJECT-LEN)
011890                         DELIMITED BY SIZE
011900                     LBL-FIELD-SEP DELIMITED BY SIZE
011910                     WS-DTL-STATUS (1:WS-STATUS-LEN)
011920                         DELIMITED BY SIZE
011930                     INTO WS-PRINT-LINE
011940                 END-STRING
011950             ELSE
011960*    BOTH SOURCE AND STATUS PRESENT -- THE FULL FIVE-FIELD LINE.   *
011970                 STRING LBL-DETAIL-PREFIX DELIMITED BY SIZE
011980                     WS-DTL-NAME (1:WS-NAME-LEN)
011990                         DELIMITED BY SIZE
012000                     LBL-FIELD-SEP DELIMITED BY SIZE
012010                     WS-DTL-MOBILE (1:WS-MOBILE-LEN)
012020                         DELIMITED BY SIZE
012030                     LBL-FIELD-SEP DELIMITED BY SIZE
012040                     WS-DTL-PROJECT (1:WS-PROJECT-LEN)
012050                         DELIMITED BY SIZE
012060                     LBL-FIELD-SEP DELIMITED BY SIZE
012070                     WS-DTL-SOURCE (1:WS-SOURCE-LEN)
012080                         DELIMITED BY SIZE
012090                     LBL-FIELD-SEP DELIMITED BY SIZE
012100                     WS-DTL-STATUS (1:WS-STATUS-LEN)
012110                         DELIMITED BY SIZE
012120                     INTO WS-PRINT-LINE
012130                 END-STRING
012140             END-IF
012150         END-IF
012160     END-IF.
012170     WRITE REPORT-RECORD FROM WS-PRINT-LINE.
012180*---------------------------------------------------------------*
012190 5650-WRITE-DETAIL-SUBLINES.
012200*---------------------------------------------------------------*
012210*    UP TO THREE OPTIONAL LINES FOLLOW THE BULLET LINE -- NOTES,  *
012220*    LATEST NOTE, AND NEXT FOLLOW-UP -- EACH GATED ON ITS OWN     *
012230*    PRESENCE FLAG SO A LEAD WITH NONE OF THE THREE PRINTS NO     *
012240*    EXTRA LINES AT ALL.                                          *
012250*---------------------------------------------------------------*
012260     IF WS-DTL-NOTES NOT = SPACES
012270         MOVE SPACES TO WS-TRIM-SOURCE
012280         MOVE WS-DTL-NOTES TO WS-TRIM-SOURCE
012290         PERFORM 8810-CALC-TRIM-LENGTH
012300         MOVE WS-TRIM-LEN TO WS-NOTES-LEN
012310         MOVE SPACES TO WS-PRINT-LINE
012320         STRING LBL-NOTES DELIMITED BY SIZE
012330             WS-DTL-NOTES (1:WS-NOTES-LEN) DELIMITED BY SIZE
012340             INTO WS-PRINT-LINE
012350         END-STRING
012360         WRITE REPORT-RECORD FROM WS-PRINT-LINE
012370     END-IF.
012380     IF WS-DTL-HAS-LATEST-NOTE = 'Y'
012390         MOVE SPACES TO WS-TRIM-SOURCE
012400         MOVE WS-DTL-LATEST-NOTE TO WS-TRIM-SOURCE
012410         PERFORM 8810-CALC-TRIM-LENGTH
012420         MOVE WS-TRIM-LEN TO WS-LATEST-NOTE-LEN
012430         MOVE SPACES TO WS-PRINT-LINE
012440         STRING LBL-LATEST-NOTE DELIMITED BY SIZE
012450             WS-DTL-LATEST-NOTE (1:WS-LATEST-NOTE-LEN)
012460                 DELIMITED BY SIZE
012470             INTO WS-PRINT-LINE
012480         END-STRING
012490         WRITE REPORT-RECORD FROM WS-PRINT-LINE
012500     END-IF.
012510     IF WS-DTL-HAS-FOLLOWUP = 'Y'
012520         MOVE SPACES TO WS-PRINT-LINE
012530         STRING LBL-NEXT-FOLLOWUP DELIMITED BY SIZE
012540             WS-DTL-FOLLOWUP-DISP DELIMITED BY SIZE
012550             INTO WS-PRINT-LINE
012560         END-STRING
012570         WRITE REPORT-RECORD FROM WS-PRINT-LINE
012580     END-IF.
012590*===============================================================*
012600 8000-CLOSE-FILES.
012610*---------------------------------------------------------------*
012620*    LEADS-FILE-OK IS CHECKED BEFORE THE CLOSE SO A BAD OPEN      *
012630*    (FILE NOT FOUND, STATUS OTHER THAN '00') DOES NOT DRIVE A    *
012640*    CLOSE AGAINST A FILE THE RUN NEVER SUCCESSFULLY OPENED.      *
012650*---------------------------------------------------------------*
012660     IF LEADS-FILE-OK
012670         CLOSE LEADS-FILE
012680     END-IF.
012690     CLOSE REPORT-FILE.
012700*---------------------------------------------------------------*
012710 8050-VALIDATE-DATE-STRING.
012720*---------------------------------------------------------------*
012730*    THREE CHECKS IN ORDER -- NUMERIC, MONTH IN RANGE, DAY IN      *
012740*    RANGE -- ON THE YYYY/MM/DD PARTS OF WHICHEVER DATE FIELD THE  *
012750*    CALLER MOVED INTO WS-CALC-DATE-STRING BEFOREHAND. DOES NOT    *
012760*    CHECK DAYS-PER-MONTH, SO 02/31 PASSES -- 8600'S DISPLAY       *
012770*    ROUTINE WOULD SHOW "FEB 31" RATHER THAN REJECT IT.            *
012780*---------------------------------------------------------------*
012790     SET WS-CALC-DATE-INVALID TO TRUE.
012800     IF WS-CALC-DATE-STRING NOT = SPACES
012810         IF WS-CALC-YYYY NUMERIC
012820             AND WS-CALC-MM NUMERIC
012830             AND WS-CALC-DD NUMERIC
012840             IF WS-CALC-MM >= 1 AND WS-CALC-MM <= 12
012850                 IF WS-CALC-DD >= 1 AND WS-CALC-DD <= 31
012860                     SET WS-CALC-DATE-VALID TO TRUE
012870                 END-IF
012880             END-IF
012890         END-IF
012900     END-IF.
012910*---------------------------------------------------------------*
012920 8100-CALC-JULIAN-DAY.
012930*---------------------------------------------------------------*
012940     PERFORM 8050-VALIDATE-DATE-STRING.
012950     IF WS-CALC-DATE-VALID
012960         PERFORM 8110-JULIAN-FORMULA
012970     ELSE
012980         MOVE ZERO TO WS-CALC-JULIAN
012990     END-IF.
013000*---------------------------------------------------------------*
013010 8110-JULIAN-FORMULA.
013020*---------------------------------------------------------------*
013030*    FLIEGEL & VAN FLANDERN INTEGER JULIAN-DAY FORMULA. EACH      *
013040*    DIVISION IS BROKEN OUT AS ITS OWN DIVIDE SO THE RESULT IS    *
013050*    TRUNCATED AT EVERY STEP THE SAME WAY A COMPUTE WITH NESTED   *
013060*    DIVISIONS WOULD NOT GUARANTEE ON ALL COMPILERS.              *
013070*---------------------------------------------------------------*
013080     COMPUTE WS-JF-T1 = 14 - WS-CALC-MM.
013090     DIVIDE WS-JF-T1 BY 12 GIVING WS-JF-A.
013100     COMPUTE WS-JF-Y = WS-CALC-YYYY + 4800 - WS-JF-A.
013110     COMPUTE WS-JF-M = WS-CALC-MM + (12 * WS-JF-A) - 2.
013120     COMPUTE WS-JF-T1 = (153 * WS-JF-M) + 2.
013130     DIVIDE WS-JF-T1 BY 5 GIVING WS-JF-T1.
013140     DIVIDE WS-JF-Y BY 4 GIVING WS-JF-T2.
013150     DIVIDE WS-JF-Y BY 100 GIVING WS-JF-T3.
013160     DIVIDE WS-JF-Y BY 400 GIVING WS-JF-T4.
013170     COMPUTE WS-CALC-JULIAN =
013180         WS-CALC-DD + WS-JF-T1 + (365 * WS-JF-Y)
013190         + WS-JF-T2 - WS-JF-T3 + WS-JF-T4 - 32045.
013200*---------------------------------------------------------------*
013210 8200-UPDATE-PROJECT-COUNT.
013220*---------------------------------------------------------------*
013230*    SAME FOUND/NOT-FOUND 88-LEVEL PAIR IS REUSED HERE AS 8500     *
013240*    USES FOR THE NOTE TABLE BELOW -- A LINEAR SEARCH SINCE        *
013250*    WS-PROJECT-TABLE IS NOT KEPT IN ANY PARTICULAR ORDER UNTIL    *
013260*    8700 SORTS IT FOR PRINTING. ENTRIES BEYOND 200 PROJECTS ARE   *
013270*    SIMPLY DROPPED, SAME OVERFLOW-GUARD PATTERN AS THE 8900       *
013280*    SERIES.                                                      *
013290*---------------------------------------------------------------*
013300     SET WS-LEAD-ID-NOT-FOUND TO TRUE.
013310     IF WS-PROJECT-TABLE-SIZE > ZERO
013320         SET PRJ-IDX TO 1
013330         SEARCH WS-PROJECT-ENTRY
013340             AT END
013350                 SET WS-LEAD-ID-NOT-FOUND TO TRUE
013360             WHEN WS-PROJECT-NAME (PRJ-IDX) = WS-CUR-PROJECT
013370                 SET WS-LEAD-ID-FOUND TO TRUE
013380         END-SEARCH
013390     END-IF.
013400     IF WS-LEAD-ID-FOUND
013410         ADD 1 TO WS-PROJECT-TALLY (PRJ-IDX)
013420     ELSE
013430         IF WS-PROJECT-TABLE-SIZE < 200
013440             ADD 1 TO WS-PROJECT-TABLE-SIZE
013450             MOVE WS-CUR-PROJECT TO
013460                 WS-PROJECT-NAME (WS-PROJECT-TABLE-SIZE)
013470             MOVE 1 TO
013480                 WS-PROJECT-TALLY (WS-PROJECT-TABLE-SIZE)
013490         END-IF
013500     END-IF.
013510*---------------------------------------------------------------*
013520 8300-CHECK-SITE-VISIT-STATUS.
013530*---------------------------------------------------------------*
013540*    STATUS IS FOLDED TO UPPER CASE WITH INSPECT CONVERTING      *
013550*    (NO FUNCTION UPPER-CASE) AND SCANNED FOR EITHER THE SPACE   *
013560*    OR UNDERSCORE FORM OF "SITE VISIT" THE SAME WAY HACKNWS2    *
013570*    SCANS HEADLINE TEXT FOR KEYWORDS.                           *
013580*---------------------------------------------------------------*
013590     MOVE WS-CUR-STATUS TO WS-STATUS-FOLD.
013600     INSPECT WS-STATUS-FOLD
013610         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
013620     MOVE ZERO TO WS-TALLY-SITE-SP.
013630     MOVE ZERO TO WS-TALLY-SITE-US.
013640     INSPECT WS-STATUS-FOLD TALLYING WS-TALLY-SITE-SP
013650         FOR ALL 'SITE VISIT'.
013660     INSPECT WS-STATUS-FOLD TALLYING WS-TALLY-SITE-US
013670         FOR ALL 'SITE_VISIT'.
013680     IF WS-TALLY-SITE-SP > ZERO OR WS-TALLY-SITE-US > ZERO
013690         MOVE 'Y' TO WS-CUR-IS-SITE-VISIT
013700     ELSE
013710         MOVE 'N' TO WS-CUR-IS-SITE-VISIT
013720     END-IF.
013730*---------------------------------------------------------------*
013740 8400-CHECK-HOT-STATUS.
013750*---------------------------------------------------------------*
013760*    REQ LR-026 -- A LEAD WHOSE STATUS CONTAINS THE SPACE FORM    *
013770*    OF "SITE VISIT" IS NEVER ALSO A HOT LEAD, EVEN WHEN THE      *
013780*    PRIORITY FIELD SAYS HOT. THE UNDERSCORE FORM DOES NOT        *
013790*    SUPPRESS THE HOT SECTION -- SEE THE JP ENTRY ABOVE.          *
013800*---------------------------------------------------------------*
013810     MOVE LEAD-PRIORITY TO WS-PRIORITY-FOLD.
013820     INSPECT WS-PRIORITY-FOLD
013830         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
013840     IF WS-PRIORITY-FOLD = 'HOT'
013850         AND WS-TALLY-SITE-SP = ZERO
013860         MOVE 'Y' TO WS-CUR-IS-HOT
013870     ELSE
013880         MOVE 'N' TO WS-CUR-IS-HOT
013890     END-IF.
013900*---------------------------------------------------------------*
013910 8500-SEARCH-NOTE-TABLE.
013920*---------------------------------------------------------------*
013930*    NOTE-TABLE WAS LOADED ONCE, UP FRONT, BY 2000-LOAD-LATEST-    *
013940*    NOTES BEFORE THE LEADS FILE WAS EVER READ -- THIS SEARCH      *
013950*    RUNS ONCE PER LEAD AGAINST THAT SAME FIXED TABLE, IT NEVER    *
013960*    ADDS TO IT.                                                   *
013970     SET WS-LEAD-ID-NOT-FOUND TO TRUE.
013980     IF NOTE-TABLE-SIZE > ZERO
013990         SET NTE-IDX TO 1
014000         SEARCH NOTE-TABLE-ENTRY
014010             AT END
014020                 SET WS-LEAD-ID-NOT-FOUND TO TRUE
014030             WHEN NTE-LEAD-ID (NTE-IDX) = WS-CUR-LEAD-ID
014040                 SET WS-LEAD-ID-FOUND TO TRUE
014050         END-SEARCH
014060     END-IF.
014070*---------------------------------------------------------------*
014080 8600-FORMAT-DATE-DISPLAY.
014090*---------------------------------------------------------------*
014100*    TURNS A YYYY-MM-DD STRING INTO "Mon DD, YYYY" FOR PRINTING -- *
014110*    WS-MONTH-NAME IS THE LITERAL/REDEFINES TABLE IN LEADFORM,     *
014120*    SUBSCRIPTED DIRECTLY BY WS-CALC-MM SINCE THE VALIDATION IN    *
014130*    8050 ALREADY GUARANTEED IT IS 1 THRU 12.                      *
014140*---------------------------------------------------------------*
014150     PERFORM 8050-VALIDATE-DATE-STRING.
014160     IF WS-CALC-DATE-VALID
014170         MOVE WS-MONTH-NAME (WS-CALC-MM) TO WS-FMT-MONTH-TEXT
014180         MOVE SPACES TO WS-FORMATTED-DATE
014190         STRING WS-FMT-MONTH-TEXT DELIMITED BY SIZE
014200             ' ' DELIMITED BY SIZE
014210             WS-CALC-DD DELIMITED BY SIZE
014220             ', ' DELIMITED BY SIZE
014230             WS-CALC-YYYY DELIMITED BY SIZE
014240             INTO WS-FORMATTED-DATE
014250         END-STRING
014260     ELSE
014270         MOVE SPACES TO WS-FORMATTED-DATE
014280     END-IF.
014290*---------------------------------------------------------------*
014300 8700-SORT-PROJECT-TABLE SECTION.
014310*---------------------------------------------------------------*
014320*    DESCENDING BUBBLE SORT BY TALLY, SAME TECHNIQUE USED BY THE  *
014330*    OLD GRAPHUSA PROGRAM TO RANK STATE CASE COUNTS.              *
014340*---------------------------------------------------------------*
014350 8700-START.
014360*    A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY IN ORDER -- SKIP THE  *
014370*    PASS COUNT ENTIRELY RATHER THAN LET WS-BUBBLE-TIMES GO TO     *
014380*    ZERO OR NEGATIVE.                                             *
014390     IF WS-PROJECT-TABLE-SIZE > 1
014400         COMPUTE WS-BUBBLE-TIMES = WS-PROJECT-TABLE-SIZE - 1
014410         PERFORM 8710-BUBBLE-PASS
014420             WS-BUBBLE-TIMES TIMES
014430     END-IF.
014440*---------------------------------------------------------------*
014450 8710-BUBBLE-PASS.
014460*---------------------------------------------------------------*
014470*    ONE FULL SWEEP OF ADJACENT-PAIR COMPARISONS -- CLASSIC        *
014480*    BUBBLE SORT, N-1 SWEEPS MAXIMUM FOR N ENTRIES, NO EARLY-OUT   *
014490*    ON AN ALREADY-SORTED PASS SINCE THE PROJECT COUNT IS SMALL    *
014500*    ENOUGH THAT THE EXTRA PASSES COST NOTHING WORTH GUARDING.     *
014510     PERFORM 8711-BUBBLE-COMPARE-SWAP
014520         VARYING PRJ-IDX FROM 1 BY 1
014530             UNTIL PRJ-IDX > WS-PROJECT-TABLE-SIZE - 1.
014540*---------------------------------------------------------------*
014550 8711-BUBBLE-COMPARE-SWAP.
014560*---------------------------------------------------------------*
014570*    SWAPS WHENEVER THE LEFT ENTRY'S TALLY IS LOWER THAN ITS       *
014580*    RIGHT NEIGHBOR'S -- THAT "<" IS WHAT MAKES THE FINISHED       *
014590*    TABLE DESCENDING (HIGHEST TALLY FIRST) RATHER THAN ASCENDING. *
014600     IF WS-PROJECT-TALLY (PRJ-IDX) <
014610         WS-PROJECT-TALLY (PRJ-IDX + 1)
014620         PERFORM 8720-SWAP-PROJECT-ENTRIES
014630     END-IF.
014640*---------------------------------------------------------------*
014650 8720-SWAP-PROJECT-ENTRIES.
014660*---------------------------------------------------------------*
014670*    THREE-MOVE SWAP THROUGH WS-PROJECT-ENTRY-HOLD -- THE WHOLE    *
014680*    GROUP (NAME AND TALLY TOGETHER) MOVES AS ONE UNIT SO THE      *
014690*    TALLY NEVER GETS SEPARATED FROM THE PROJECT NAME IT COUNTS.   *
014700     MOVE WS-PROJECT-ENTRY (PRJ-IDX) TO WS-PROJECT-ENTRY-HOLD.
014710     MOVE WS-PROJECT-ENTRY (PRJ-IDX + 1) TO
014720         WS-PROJECT-ENTRY (PRJ-IDX).
014730     MOVE WS-PROJECT-ENTRY-HOLD TO
014740         WS-PROJECT-ENTRY (PRJ-IDX + 1).
014750*---------------------------------------------------------------*
014760 8810-CALC-TRIM-LENGTH.
014770*---------------------------------------------------------------*
014780*    CALLER LOADS WS-TRIM-SOURCE (80 BYTES, SPACE-FILLED) BEFORE   *
014790*    CALLING THIS -- WALKS BACKWARD FROM BYTE 80 UNTIL IT HITS A   *
014800*    NON-SPACE, THE SAME TRAILING-BLANK TRIM EVERY NAME/PROJECT/   *
014810*    NOTE FIELD ON THE REPORT GOES THROUGH BEFORE IT IS STRUNG     *
014820*    INTO A PRINT LINE.                                            *
014830*---------------------------------------------------------------*
014840     MOVE 80 TO WS-TRIM-LEN.
014850     PERFORM 8811-BACK-UP-TRIM-LEN
014860         UNTIL WS-TRIM-LEN = 0
014870                OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE.
014880*---------------------------------------------------------------*
014890 8811-BACK-UP-TRIM-LEN.
014900*---------------------------------------------------------------*
014910     SUBTRACT 1 FROM WS-TRIM-LEN.
014920*---------------------------------------------------------------*
014930 8820-CALC-COUNT-EDIT-TRIM.
014940*---------------------------------------------------------------*
014950*    RPT-COUNT-EDIT IS A ZERO-SUPPRESSED (Z) PICTURE -- THE       *
014960*    LEADING SPACES IT LEAVES BEHIND MUST BE STRIPPED BEFORE THE *
014970*    VALUE GOES INTO A STRING STATEMENT OR IT LEAVES A GAP ON    *
014980*    THE PRINT LINE.                                             *
014990*---------------------------------------------------------------*
015000     MOVE 1 TO WS-COUNT-POS.
015010     PERFORM 8821-ADVANCE-COUNT-POS
015020         UNTIL WS-COUNT-POS > 5
015030                OR RPT-COUNT-EDIT (WS-COUNT-POS:1) NOT = SPACE.
015040     IF WS-COUNT-POS > 5
015050         MOVE 5 TO WS-COUNT-POS
015060     END-IF.
015070     COMPUTE WS-COUNT-LEN = 5 - WS-COUNT-POS + 1.
015080*---------------------------------------------------------------*
015090 8821-ADVANCE-COUNT-POS.
015100*---------------------------------------------------------------*
015110     ADD 1 TO WS-COUNT-POS.
015120*---------------------------------------------------------------*
015130 8830-CALC-DAYS-EDIT-TRIM.
015140*---------------------------------------------------------------*
015150*    SAME LEADING-SPACE TRIM AS 8820 ABOVE, SCALED TO THE 4-BYTE  *
015160*    RPT-DAYS-EDIT PICTURE INSTEAD OF THE 5-BYTE RPT-COUNT-EDIT.  *
015170*---------------------------------------------------------------*
015180     MOVE 1 TO WS-DAYS-POS.
015190     PERFORM 8831-ADVANCE-DAYS-POS
015200         UNTIL WS-DAYS-POS > 4
015210                OR RPT-DAYS-EDIT (WS-DAYS-POS:1) NOT = SPACE.
015220     IF WS-DAYS-POS > 4
015230         MOVE 4 TO WS-DAYS-POS
015240     END-IF.
015250     COMPUTE WS-DAYS-LEN = 4 - WS-DAYS-POS + 1.
015260*---------------------------------------------------------------*
015270 8831-ADVANCE-DAYS-POS.
015280*---------------------------------------------------------------*
015290     ADD 1 TO WS-DAYS-POS.
015300*---------------------------------------------------------------*
015310 8910-APPEND-TO-NEW-TABLE.
015320*---------------------------------------------------------------*
015330*    THE < 999 GUARD IS THE TABLE'S OCCURS CEILING FROM LEADWK   *
015340*    -- ON A FREAK VOLUME DAY THAT WOULD OVERFLOW IT, THE LEAD   *
015350*    IS SIMPLY LEFT OUT OF THE NEW-LEADS SECTION RATHER THAN     *
015360*    ABENDING, THE SAME "DROP AND KEEP GOING" RULE THE OLD       *
015370*    UNEMT TABLE LOADER USED ON A CLAIM-VOLUME SPIKE.            *
015380     IF WS-NEW-TABLE-SIZE < 999
015390         ADD 1 TO WS-NEW-TABLE-SIZE
015400         SET NTB-IDX TO WS-NEW-TABLE-SIZE
015410         PERFORM 8950-MOVE-COMMON-TO-NEW
015420     END-IF.
015430*---------------------------------------------------------------*
015440 8920-APPEND-TO-STALE-TABLE.
015450*---------------------------------------------------------------*
015460*    SAME OVERFLOW-GUARD PATTERN AS 8910 ABOVE, AGAINST THE      *
015470*    STALE-CANDIDATE TABLE'S OWN 999-ENTRY CEILING.              *
015480     IF WS-STALE-TABLE-SIZE < 999
015490         ADD 1 TO WS-STALE-TABLE-SIZE
015500         SET STB-IDX TO WS-STALE-TABLE-SIZE
015510         PERFORM 8960-MOVE-COMMON-TO-STALE
015520     END-IF.
015530*---------------------------------------------------------------*
015540 8930-APPEND-TO-SITEVISIT-TABLE.
015550*---------------------------------------------------------------*
015560*    SAME OVERFLOW-GUARD PATTERN, AGAINST THE SITE-VISIT TABLE.  *
015570     IF WS-SITEVISIT-TABLE-SIZE < 999
015580         ADD 1 TO WS-SITEVISIT-TABLE-SIZE
015590         SET VTB-IDX TO WS-SITEVISIT-TABLE-SIZE
015600         PERFORM 8970-MOVE-COMMON-TO-SITEVISIT
015610     END-IF.
015620*---------------------------------------------------------------*
015630 8940-APPEND-TO-HOT-TABLE.
015640*---------------------------------------------------------------*
015650*    SAME OVERFLOW-GUARD PATTERN, AGAINST THE HOT-LEAD TABLE.    *
015660     IF WS-HOT-TABLE-SIZE < 999
015670         ADD 1 TO WS-HOT-TABLE-SIZE
015680         SET HTB-IDX TO WS-HOT-TABLE-SIZE
015690         PERFORM 8980-MOVE-COMMON-TO-HOT
015700     END-IF.
015710*---------------------------------------------------------------*
015720 8950-MOVE-COMMON-TO-NEW.
015730*---------------------------------------------------------------*
015740*    ONE MOVE PER FIELD RATHER THAN A SINGLE GROUP MOVE, SINCE   *
015750*    WS-CUR-LEAD-COMMON CARRIES THE SITE-VISIT AND HOT FLAGS     *
015760*    THAT NTB-ENTRY DOES NOT HAVE ROOM FOR -- THE NEW-LEAD       *
015770*    SECTION HAS NO USE FOR THEM, SO THEY ARE LEFT BEHIND HERE.  *
015780*    IDENTITY BLOCK PRINTED ON EVERY DETAIL LINE.                *
015790     MOVE WS-CUR-LEAD-ID        TO NTB-LEAD-ID (NTB-IDX).
015800     MOVE WS-CUR-NAME           TO NTB-NAME (NTB-IDX).
015810     MOVE WS-CUR-MOBILE         TO NTB-MOBILE (NTB-IDX).
015820     MOVE WS-CUR-PROJECT        TO NTB-PROJECT (NTB-IDX).
015830*    SOURCE/STATUS -- THE TWO OPTIONAL TRAILING FIELDS 5600      *
015840*    TESTS FOR SPACES BEFORE DECIDING WHICH STRING TO BUILD.     *
015850     MOVE WS-CUR-SOURCE         TO NTB-SOURCE (NTB-IDX).
015860     MOVE WS-CUR-STATUS         TO NTB-STATUS (NTB-IDX).
015870*    LATEST-NOTE SUBLINE -- FLAG AND TEXT MOVE AS A PAIR SO 5650  *
015880*    CAN GATE ON THE FLAG WITHOUT EXAMINING THE TEXT ITSELF.      *
015890     MOVE WS-CUR-NOTES          TO NTB-NOTES-DISPLAY (NTB-IDX).
015900     MOVE WS-CUR-HAS-LATEST-NOTE TO
015910         NTB-HAS-LATEST-NOTE (NTB-IDX).
015920     MOVE WS-CUR-LATEST-NOTE    TO NTB-LATEST-NOTE (NTB-IDX).
015930*    FOLLOW-UP SUBLINE, SAME FLAG-PLUS-TEXT PAIRING AS ABOVE.     *
015940     MOVE WS-CUR-HAS-FOLLOWUP   TO NTB-HAS-FOLLOWUP (NTB-IDX).
015950     MOVE WS-CUR-FOLLOWUP-DISP  TO
015960         NTB-FOLLOWUP-DISPLAY (NTB-IDX).
015970*    THE SORT KEY 4000-SORT-NEW-LEADS SECTION RANKS ON.           *
015980     MOVE WS-CUR-CREATED-DAYS   TO NTB-CREATED-DAYS (NTB-IDX).
015990*---------------------------------------------------------------*
016000 8960-MOVE-COMMON-TO-STALE.
016010*---------------------------------------------------------------*
016020*    CARRIES WS-CUR-UPDATED-DAYS INSTEAD OF WS-CUR-CREATED-DAYS  *
016030*    -- THE STALE SECTION SORTS AND PRINTS BY HOW LONG AGO THE   *
016040*    LEAD'S STATUS LAST MOVED, NOT HOW LONG AGO IT WAS ADDED.    *
016050*    IDENTITY BLOCK, SAME FOUR FIELDS AS EVERY OTHER TABLE.       *
016060     MOVE WS-CUR-LEAD-ID        TO STB-LEAD-ID (STB-IDX).
016070     MOVE WS-CUR-NAME           TO STB-NAME (STB-IDX).
016080     MOVE WS-CUR-MOBILE         TO STB-MOBILE (STB-IDX).
016090     MOVE WS-CUR-PROJECT        TO STB-PROJECT (STB-IDX).
016100     MOVE WS-CUR-SOURCE         TO STB-SOURCE (STB-IDX).
016110     MOVE WS-CUR-STATUS         TO STB-STATUS (STB-IDX).
016120*    LATEST-NOTE AND FOLLOW-UP SUBLINES, FLAG PAIRED WITH TEXT.   *
016130     MOVE WS-CUR-NOTES          TO STB-NOTES-DISPLAY (STB-IDX).
016140     MOVE WS-CUR-HAS-LATEST-NOTE TO
016150         STB-HAS-LATEST-NOTE (STB-IDX).
016160     MOVE WS-CUR-LATEST-NOTE    TO STB-LATEST-NOTE (STB-IDX).
016170     MOVE WS-CUR-HAS-FOLLOWUP   TO STB-HAS-FOLLOWUP (STB-IDX).
016180     MOVE WS-CUR-FOLLOWUP-DISP  TO
016190         STB-FOLLOWUP-DISPLAY (STB-IDX).
016200*    4100-SORT-STALE-LEADS SECTION'S SORT KEY -- AGE SINCE LAST   *
016210*    UPDATE, NOT AGE SINCE CREATION.                              *
016220     MOVE WS-CUR-UPDATED-DAYS   TO STB-UPDATED-DAYS (STB-IDX).
016230*---------------------------------------------------------------*
016240 8970-MOVE-COMMON-TO-SITEVISIT.
016250*---------------------------------------------------------------*
016260*    ONLY ONE OF THE FOUR MOVE-COMMON-TO PARAGRAPHS THAT ALSO    *
016270*    CARRIES THE VISIT-DATE FIELDS -- THE SITE-VISIT SECTION IS  *
016280*    THE ONLY ONE THAT PRINTS A VISIT DATE ON ITS DETAIL LINE.   *
016290*    IDENTITY BLOCK, SAME FOUR FIELDS AS EVERY OTHER TABLE.       *
016300     MOVE WS-CUR-LEAD-ID        TO VTB-LEAD-ID (VTB-IDX).
016310     MOVE WS-CUR-NAME           TO VTB-NAME (VTB-IDX).
016320     MOVE WS-CUR-MOBILE         TO VTB-MOBILE (VTB-IDX).
016330     MOVE WS-CUR-PROJECT        TO VTB-PROJECT (VTB-IDX).
016340     MOVE WS-CUR-SOURCE         TO VTB-SOURCE (VTB-IDX).
016350     MOVE WS-CUR-STATUS         TO VTB-STATUS (VTB-IDX).
016360*    LATEST-NOTE AND FOLLOW-UP SUBLINES, FLAG PAIRED WITH TEXT.   *
016370     MOVE WS-CUR-NOTES          TO VTB-NOTES-DISPLAY (VTB-IDX).
016380     MOVE WS-CUR-HAS-LATEST-NOTE TO
016390         VTB-HAS-LATEST-NOTE (VTB-IDX).
016400     MOVE WS-CUR-LATEST-NOTE    TO VTB-LATEST-NOTE (VTB-IDX).
016410     MOVE WS-CUR-HAS-FOLLOWUP   TO VTB-HAS-FOLLOWUP (VTB-IDX).
016420     MOVE WS-CUR-FOLLOWUP-DISP  TO
016430         VTB-FOLLOWUP-DISPLAY (VTB-IDX).
016440*    VISIT-DATE PAIR -- DISPLAY FORM FOR THE NORMAL CASE, RAW     *
016450*    FORM FOR 5310'S REQ LR-038 FALLBACK (SEE 3240 REMARKS).      *
016460     MOVE WS-CUR-HAS-VISIT-DATE TO VTB-HAS-VISIT-DATE (VTB-IDX).
016470     MOVE WS-CUR-VISIT-DATE-DISP TO
016480         VTB-VISIT-DATE-DISP (VTB-IDX).
016490     MOVE WS-CUR-VISIT-DATE-RAW TO
016500         VTB-VISIT-DATE-RAW (VTB-IDX).
016510*---------------------------------------------------------------*
016520 8980-MOVE-COMMON-TO-HOT.
016530*---------------------------------------------------------------*
016540*    NO -DAYS FIELD IS CARRIED HERE -- THE HOT-LEAD SECTION      *
016550*    PRINTS IN READ ORDER, NOT AGE ORDER, SO THERE IS NOTHING    *
016560*    FOR 4000/4100'S SORT STEP TO KEY ON FOR THIS TABLE.         *
016570*    IDENTITY BLOCK, SAME FOUR FIELDS AS EVERY OTHER TABLE.       *
016580     MOVE WS-CUR-LEAD-ID        TO HTB-LEAD-ID (HTB-IDX).
016590     MOVE WS-CUR-NAME           TO HTB-NAME (HTB-IDX).
016600     MOVE WS-CUR-MOBILE         TO HTB-MOBILE (HTB-IDX).
016610     MOVE WS-CUR-PROJECT        TO HTB-PROJECT (HTB-IDX).
016620     MOVE WS-CUR-SOURCE         TO HTB-SOURCE (HTB-IDX).
016630     MOVE WS-CUR-STATUS         TO HTB-STATUS (HTB-IDX).
016640*    LATEST-NOTE AND FOLLOW-UP SUBLINES, FLAG PAIRED WITH TEXT.   *
016650     MOVE WS-CUR-NOTES          TO HTB-NOTES-DISPLAY (HTB-IDX).
016660     MOVE WS-CUR-HAS-LATEST-NOTE TO
016670         HTB-HAS-LATEST-NOTE (HTB-IDX).
016680     MOVE WS-CUR-LATEST-NOTE    TO HTB-LATEST-NOTE (HTB-IDX).
016690     MOVE WS-CUR-HAS-FOLLOWUP   TO HTB-HAS-FOLLOWUP (HTB-IDX).
016700     MOVE WS-CUR-FOLLOWUP-DISP  TO
016710         HTB-FOLLOWUP-DISPLAY (HTB-IDX).
