000100*===============================================================*
000110* PROGRAM NAME:    LDNOTRD
000120* ORIGINAL AUTHOR: EDWIN ACKERMAN
000130*
000140* MAINTENENCE LOG
000150* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000160* --------- ------------  ---------------------------------------
000170* 06/04/92  EA            ORIGINAL SUBPROGRAM WRITTEN AS UNEMREAD'S
000180*                         COMPANION TABLE-LOAD ROUTINE FOR THE OLD
000190*                         CLAIM-NOTES CARD FILE.
000200* 09/14/98  EA            REQ LR-014: REPURPOSED FOR THE LEADS-
000210*                         REPORT CONVERSION -- LOADS THE LATEST-
000220*                         NOTE LOOKUP TABLE THE SAME WAY UNEMREAD
000230*                         USED TO LOAD THE CLAIM TABLE, AGAINST THE
000240*                         NEW LEAD-NOTES FILE LAYOUT.
000250* 10/02/98  EA            REQ LR-016: AT MOST 100 NOTE RECORDS
000260*                         ARE READ, FIRST OCCURRENCE PER LEAD-ID
000270*                         WINS (FILE IS PRESORTED NEWEST FIRST).
000280* 11/30/98  EA            Y2K SWEEP REQ Y2K-0417: NOTE-CREATED
000290*                         CARRIES A 4-DIGIT YEAR ALREADY, NO
000300*                         CHANGE REQUIRED HERE.
000310* 02/18/99  EA            REQ LR-021: LEAD-NOTES FILE IS OPTIONAL.
000320*                         A MISSING OR UNREADABLE FILE IS NOT AN
000330*                         ERROR -- RETURN A ZERO-SIZE TABLE AND
000340*                         LET THE CALLER PRINT THE REPORT WITHOUT
000350*                         "LATEST NOTE" LINES.
000360* 07/14/99  EA            REQ LR-027: ADDED UPSI-0 TRACE SWITCH.
000370*                         WHEN THE OPERATOR SETS UPSI-0 ON AT JOB
000380*                         STEP TIME, EACH NOTE LOADED INTO THE
000390*                         TABLE IS ECHOED TO SYSOUT FOR AUDITING
000400*                         SLOW-RUNNING NOTE FILES.
000410* 01/19/00  EA            Y2K ROLLOVER VERIFIED AGAINST LIVE
000420*                         JANUARY 2000 NOTE DATA -- NO CODE CHANGE,
000430*                         LOGGED PER SHOP Y2K CLOSE-OUT REQ
000440*                         Y2K-0512.
000450* 11/08/02  RT            REQ LR-044: REVIEWED THE 100-NOTE READ
000460*                         CAP IN 2000-LOAD-NOTE-TABLE AGAINST A
000470*                         COMPLAINT FROM THE LARGER SHOPS -- TABLE
000480*                         IS FIXED AT OCCURS 1 TO 100, CAP LEFT AS
000490*                         IS. FLAGGED FOR A FUTURE TABLE RESIZE.
000500*===============================================================*
000510 IDENTIFICATION DIVISION.
000520 PROGRAM-ID.  LDNOTRD.
000530 AUTHOR.        EDWIN ACKERMAN.
000540 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000550 DATE-WRITTEN.  06/04/92.
000560 DATE-COMPILED.
000570 SECURITY.      NON-CONFIDENTIAL.
000580*===============================================================*
000590 ENVIRONMENT DIVISION.
000600*---------------------------------------------------------------*
000610 CONFIGURATION SECTION.
000620*---------------------------------------------------------------*
000630 SOURCE-COMPUTER. IBM-3081.
000640 OBJECT-COMPUTER. IBM-3081.
000650 SPECIAL-NAMES.
000660     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON.
000670*---------------------------------------------------------------*
000680 INPUT-OUTPUT SECTION.
000690*---------------------------------------------------------------*
000700 FILE-CONTROL.
000710     SELECT LEAD-NOTES-FILE ASSIGN TO NOTEDD
000720       ORGANIZATION IS LINE SEQUENTIAL
000730       FILE STATUS  IS LEAD-NOTES-FILE-STATUS.
000740*===============================================================*
000750 DATA DIVISION.
000760*---------------------------------------------------------------*
000770 FILE SECTION.
000780*---------------------------------------------------------------*
000790 FD  LEAD-NOTES-FILE
000800     DATA RECORD IS LEAD-NOTE-RECORD.
000810     COPY LEADNC.
000820**
000830**
000840 WORKING-STORAGE SECTION.
000850 01  WS-SWITCHES-SUBSCRIPTS-MISC.
000860     05  LEAD-NOTES-FILE-STATUS  PIC XX.
000870         88 LEAD-NOTES-FILE-OK         VALUE '00'.
000880     05  EOF-SWITCH              PIC X.
000890         88 LEAD-NOTES-EOF              VALUE 'Y'.
000900     05  FILLER                  PIC X(01).
000910*---------------------------------------------------------------*
000920*    STANDALONE READ COUNTER AND LOOKUP SWITCH, CARRIED AS 77-    *
000930*    LEVEL ITEMS THE SAME WAY THE SHOP KEEPS A SCRATCH COUNTER    *
000940*    OFF THE RECORD AREA RATHER THAN BURIED IN A GROUP.           *
000950 77  WS-NOTES-READ-COUNT     PIC S9(3) USAGE IS COMP
000960                                 VALUE ZERO.
000970 77  WS-LEAD-ID-FOUND-SW     PIC X.
000980     88 WS-LEAD-ID-FOUND            VALUE 'Y'.
000990     88 WS-LEAD-ID-NOT-FOUND        VALUE 'N'.
001000*---------------------------------------------------------------*
001010*    TRACE LINE FOR REQ LR-027 -- ONE ENTRY, REDEFINED AS A      *
001020*    SINGLE 90-BYTE STRING FOR THE SYSOUT DISPLAY.               *
001030*---------------------------------------------------------------*
001040 01  WS-TRACE-ENTRY.
001050     05  WS-TRACE-LEAD-ID        PIC X(10).
001060     05  WS-TRACE-CONTENT        PIC X(80).
001070     05  FILLER                  PIC X(01).
001080 01  WS-TRACE-LINE REDEFINES WS-TRACE-ENTRY
001090                             PIC X(91).
001100*---------------------------------------------------------------*
001110*    TOTAL LOADED, KEPT IN DISPLAY FORM FOR THE END-OF-LOAD      *
001120*    TRACE MESSAGE -- EDITED VIEW OF LK-NOTE-TABLE-SIZE.         *
001130*---------------------------------------------------------------*
001140 01  WS-TABLE-SIZE-DISPLAY       PIC X(03).
001150 01  WS-TABLE-SIZE-EDIT REDEFINES WS-TABLE-SIZE-DISPLAY
001160                             PIC 999.
001170*---------------------------------------------------------------*
001180*    READ COUNT, SAME DISPLAY/EDIT PAIR AS ABOVE -- REQ LR-044    *
001190*    WANTS NOTES-READ ALONGSIDE ENTRIES-LOADED ON THE TRACE LINE  *
001200*    SO A SHOP RUNNING CLOSE TO THE 100-ENTRY CAP CAN TELL HOW    *
001210*    MANY OF ITS READS WERE DUPLICATE LEAD-IDS.                  *
001220*---------------------------------------------------------------*
001230 01  WS-READ-COUNT-DISPLAY       PIC X(03).
001240 01  WS-READ-COUNT-EDIT REDEFINES WS-READ-COUNT-DISPLAY
001250                             PIC 999.
001260*---------------------------------------------------------------*
001270 LINKAGE SECTION.
001280*    MUST STAY BYTE-FOR-BYTE IN STEP WITH NOTE-TABLE-SIZE AND
001290*    NOTE-TABLE IN LEADNC -- LEADRPT PASSES THOSE AREAS ON THE
001300*    CALL AND THIS PROGRAM OVERLAYS THEM WITH THE NAMES BELOW.
001310 77  LK-NOTE-TABLE-SIZE          PIC S9(3) USAGE IS COMP.
001320 01  LK-NOTE-TABLE.
001330     05  LK-NOTE-TABLE-ENTRY OCCURS 1 TO 100 TIMES
001340         DEPENDING ON LK-NOTE-TABLE-SIZE
001350         INDEXED BY LK-NTE-IDX.
001360         10  LK-NTE-LEAD-ID      PIC X(10).
001370         10  LK-NTE-CONTENT      PIC X(80).
001380         10  FILLER              PIC X(01).
001390*===============================================================*
001400 PROCEDURE DIVISION USING LK-NOTE-TABLE-SIZE, LK-NOTE-TABLE.
001410*---------------------------------------------------------------*
001420 0000-MAIN-ROUTINE.
001430*---------------------------------------------------------------*
001440     PERFORM 1000-INITIALIZATION.
001450     IF LEAD-NOTES-FILE-OK
001460*        REQ LR-032 -- 2000 THRU 2001 IS THE LOAD LOOP FOLLOWED
001470*        BY ITS END-OF-LOAD TRACE MESSAGE, CALLED AS ONE RANGE
001480*        THE SAME WAY THE SHOP HAS ALWAYS CHAINED A READ-LOOP
001490*        PARAGRAPH INTO ITS TRAILING SUMMARY PARAGRAPH.
001500         PERFORM 2000-LOAD-NOTE-TABLE THRU 2001-DISPLAY-LOAD-TRACE
001510     END-IF.
001520     PERFORM 3000-CLOSE-FILES.
001530     GOBACK.
001540*---------------------------------------------------------------*
001550 1000-INITIALIZATION.
001560*---------------------------------------------------------------*
001570     MOVE ZERO TO LK-NOTE-TABLE-SIZE.
001580     MOVE 'N'  TO EOF-SWITCH.
001590     OPEN INPUT LEAD-NOTES-FILE.
001600*    A MISSING OR UNREADABLE FILE IS NOT AN ERROR -- SEE REQ
001610*    LR-021 IN THE MAINTENENCE LOG ABOVE.
001620*---------------------------------------------------------------*
001630 2000-LOAD-NOTE-TABLE.
001640*---------------------------------------------------------------*
001650     PERFORM 2100-PROCESS-NEXT-NOTE
001660         UNTIL LEAD-NOTES-EOF
001670            OR WS-NOTES-READ-COUNT = 100.
001680*---------------------------------------------------------------*
001690 2001-DISPLAY-LOAD-TRACE.
001700*---------------------------------------------------------------*
001710*    FALLS OUT OF 2000 ABOVE WHEN CALLED AS PART OF THE 2000      *
001720*    THRU 2001 RANGE -- NOT CALLED ANY OTHER WAY.                 *
001730     IF WS-TRACE-SWITCH-ON
001740         MOVE LK-NOTE-TABLE-SIZE  TO WS-TABLE-SIZE-EDIT
001750         MOVE WS-NOTES-READ-COUNT TO WS-READ-COUNT-EDIT
001760         DISPLAY 'LDNOTRD: NOTE TABLE LOADED, ENTRIES = '
001770             WS-TABLE-SIZE-DISPLAY ' NOTES READ = '
001780             WS-READ-COUNT-DISPLAY
001790     END-IF.
001800*---------------------------------------------------------------*
001810 2100-PROCESS-NEXT-NOTE.
001820*---------------------------------------------------------------*
001830*    REQ LR-032 -- EOF BRANCH JUMPS PAST THE REST OF THE          *
001840*    PARAGRAPH WITH A GO TO, THE SAME EOF-EXIT STYLE USED ON THE  *
001850*    OLD UNEM/UNEMQUE CARD-READ CHAINS, RATHER THAN A SCOPED      *
001860*    NOT-AT-END CLAUSE.                                           *
001870     READ LEAD-NOTES-FILE
001880         AT END
001890             SET LEAD-NOTES-EOF TO TRUE
001900             GO TO 2100-EXIT
001910     END-READ.
001920     ADD 1 TO WS-NOTES-READ-COUNT.
001930     PERFORM 2200-ADD-NOTE-IF-NEW.
001940 2100-EXIT.
001950     EXIT.
001960*---------------------------------------------------------------*
001970 2200-ADD-NOTE-IF-NEW.
001980*---------------------------------------------------------------*
001990     IF NOTE-LEAD-ID NOT = SPACES
002000         PERFORM 2210-SEARCH-NOTE-TABLE
002010         IF WS-LEAD-ID-NOT-FOUND
002020             IF LK-NOTE-TABLE-SIZE < 100
002030                 ADD 1 TO LK-NOTE-TABLE-SIZE
002040                 MOVE NOTE-LEAD-ID TO
002050                     LK-NTE-LEAD-ID (LK-NOTE-TABLE-SIZE)
002060                 MOVE NOTE-CONTENT TO
002070                     LK-NTE-CONTENT (LK-NOTE-TABLE-SIZE)
002080                 IF WS-TRACE-SWITCH-ON
002090                     PERFORM 2220-TRACE-NOTE-ENTRY
002100                 END-IF
002110             END-IF
002120         END-IF
002130     END-IF.
002140*---------------------------------------------------------------*
002150 2220-TRACE-NOTE-ENTRY.
002160*---------------------------------------------------------------*
002170     MOVE LK-NTE-LEAD-ID (LK-NOTE-TABLE-SIZE) TO WS-TRACE-LEAD-ID.
002180     MOVE LK-NTE-CONTENT (LK-NOTE-TABLE-SIZE) TO WS-TRACE-CONTENT.
002190     DISPLAY 'LDNOTRD: LOADED NOTE -- ' WS-TRACE-LINE.
002200*---------------------------------------------------------------*
002210 2210-SEARCH-NOTE-TABLE.
002220*---------------------------------------------------------------*
002230     SET WS-LEAD-ID-NOT-FOUND TO TRUE.
002240     IF LK-NOTE-TABLE-SIZE > 0
002250         SET LK-NTE-IDX TO 1
002260         SEARCH LK-NOTE-TABLE-ENTRY
002270             AT END
002280                 SET WS-LEAD-ID-NOT-FOUND TO TRUE
002290             WHEN LK-NTE-LEAD-ID (LK-NTE-IDX) = NOTE-LEAD-ID
002300                 SET WS-LEAD-ID-FOUND TO TRUE
002310         END-SEARCH
002320     END-IF.
002330*---------------------------------------------------------------*
002340 3000-CLOSE-FILES.
002350*---------------------------------------------------------------*
002360     IF LEAD-NOTES-FILE-OK
002370         CLOSE LEAD-NOTES-FILE
002380     END-IF.
